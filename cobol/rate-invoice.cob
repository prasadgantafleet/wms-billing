000010*
000020*    IDENTIFICATION DIVISION.
000030*
000040 IDENTIFICATION DIVISION.
000050 PROGRAM-ID.    RATEINVC.
000060 AUTHOR.        C LOWERY.
000070 INSTALLATION.  WAREHOUSE BILLING - DATA PROCESSING.
000080 DATE-WRITTEN.  04/10/91.
000090 DATE-COMPILED.
000100 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000110*
000120*    CHANGE LOG
000130*    ----------
000140*    WRITTEN  CL   1991-04-10   INITIAL CREATION.  RATES ONE
000150*                                CONTRACT/WAREHOUSE/PERIOD PER
000160*                                CALL AGAINST THE CONTRACT TABLE
000170*                                LOADED BY PL-LOAD-CONTRACT-TABLE
000180*    CHANGED  CL   1991-06-22   ADDED WH-WAREHOUSE-PREFIX/SUFFIX
000190*                                REDEFINES SUPPORT (SEE FDCONTR).
000200*    CHANGED  DWK  1994-11-02   RQ 4471 - NO LOGIC CHANGE, RAISED
000210*                                TABLE SIZES IN wscontbl.cbl.
000220*    CHANGED  DWK  1994-11-03   RQ 4472 - PREVIEW RUNS NO LONGER
000230*                                WRITE TO INVOICE-FILE OR
000240*                                INVOICE-LINE-FILE; ONLY FINAL
000250*                                RUNS ARE PERSISTED.  IL-DESCRIPT
000260*                                REDEFINES ADDED TO FDINVL.CBL SO
000270*                                THE LISTING CAN SPLIT CATEGORY OFF
000280*                                THE FRONT OF THE DESCRIPTION.
000290*    CHANGED  RMT  1998-09-14   Y2K REVIEW - ALL PERIOD DATES ARE
000300*                                CCYYMMDD ON INPUT AND OUTPUT, NO
000310*                                TWO-DIGIT YEAR ANYWHERE IN THIS
000320*                                PROGRAM.  SIGNED OFF RMT.
000330*    CHANGED  RMT  1999-01-06   Y2K - RERAN WITH A 2000-01-01
000340*                                PERIOD-START, INVOICE-LINE TOTAL
000350*                                TIED OUT, SIGNED OFF RMT.
000360*    CHANGED  BTC  2003-05-19   RQ 5118 - CONTRACT-NOT-FOUND AND
000370*                                ZERO-CHARGE-LIST CASES NOW DISPLAY
000380*                                AND RETURN RATHER THAN ABEND, SO
000390*                                THE DRIVER CAN CONTINUE WITH THE
000400*                                NEXT RUN-CONTROL STEP.
000410*    CHANGED  BTC  2003-05-19   RQ 5118 - WALKED THE WHOLE
000420*                                PROCEDURE DIVISION AND ADDED THE
000430*                                NARRATIVE COMMENTS THAT SHOULD
000440*                                HAVE BEEN HERE ALL ALONG.  ALSO
000450*                                NOTED AT 0330 BELOW WHY
000460*                                ACT-QUANTITY IS PRICED FROM BUT
000470*                                FDACTIV.CBL'S ACT-AMOUNT FIELD IS
000480*                                NEVER TOUCHED BY THIS PROGRAM.
000490*
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER. IBM-370.
000530 OBJECT-COMPUTER. IBM-370.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580
000590*    CONTRACT-FILE IS THE RATE SHEET MASTER, LOADED WHOLE INTO
000600*    WS-CONTRACT-TABLE.  ACTIVITY-FILE IS THE INPUT-ONLY FEED OF
000610*    BILLABLE EVENTS FOR ONE WAREHOUSE/PERIOD.  INVOICE-FILE
000620*    AND INVOICE-LINE-FILE ARE THE OUTPUTS, WRITTEN ONLY ON A
000630*    FINAL RUN (SEE RC-PREVIEW-FLAG BELOW).
000640     COPY "SLCONTR.CBL".
000650     COPY "SLACTIV.CBL".
000660     COPY "SLINVH.CBL".
000670     COPY "SLINVL.CBL".
000680*
000690 DATA DIVISION.
000700 FILE SECTION.
000710
000720     COPY "FDCONTR.CBL".
000730     COPY "FDACTIV.CBL".
000740     COPY "FDINVH.CBL".
000750     COPY "FDINVL.CBL".
000760*
000770 WORKING-STORAGE SECTION.
000780
000790*    LOADED BY LOAD-CONTRACT-TABLE (COPIED IN FROM
000800*    PL-LOAD-CONTRACT-TABLE.CBL AT THE BOTTOM OF THIS PROGRAM) -
000810*    THE WHOLE RATE SHEET MASTER, IN MEMORY, FOR THE LIFE OF
000820*    THE RUN.
000830     COPY "wscontbl.cbl".
000840
000850*    FILE-STATUS BYTES, CHECKED AFTER EACH OPEN/READ/WRITE BY
000860*    THE PL- MEMBERS COPIED IN AT THE BOTTOM OF THIS PROGRAM.
000870 01  WS-CONTR-FILE-STATUS         PIC X(02).
000880 01  WS-ACTIV-FILE-STATUS         PIC X(02).
000890 01  WS-INVH-FILE-STATUS          PIC X(02).
000900 01  WS-INVL-FILE-STATUS          PIC X(02).
000910
000920*    END-OF-FILE SWITCH FOR CONTRACT-FILE, SET BY
000930*    PL-LOAD-CONTRACT-TABLE.CBL'S OWN READ PARAGRAPH.
000940 01  W-END-OF-CONTR-FILE          PIC X(01).
000950     88  END-OF-CONTR-FILE        VALUE "Y".
000960
000970*    END-OF-FILE SWITCH FOR ACTIVITY-FILE, SET BY 0310-READ-
000980*    ACTIVITY BELOW.
000990 01  W-END-OF-ACTIV-FILE          PIC X(01).
001000     88  END-OF-ACTIV-FILE        VALUE "Y".
001010
001020*    SET BY PL-LOAD-CONTRACT-TABLE.CBL WHEN TWO CONTRACT-FILE
001030*    RECORDS SHARE A CONTRACT-ID - NOT USED BY THIS PROGRAM'S
001040*    OWN LOGIC, BUT THE FIELD MUST BE DECLARED BEFORE THE COPY
001050*    MEMBER BELOW OR IT WILL NOT COMPILE.
001060 01  W-FOUND-DUP-CONTRACT         PIC X(01).
001070     88  FOUND-DUP-CONTRACT       VALUE "Y".
001080
001090*    SET BY PL-LOOK-FOR-CONTRACT.CBL - "Y" IF RC-CONTRACT-ID
001100*    WAS FOUND IN WS-CONTRACT-TABLE.
001110 01  W-FOUND-CONTRACT             PIC X(01).
001120     88  FOUND-CONTRACT           VALUE "Y".
001130
001140*    SET BY PL-LOOK-FOR-WAREHOUSE-CHARGES.CBL - "Y" IF
001150*    RC-WAREHOUSE-ID WAS FOUND UNDER THE MATCHED CONTRACT.
001160 01  W-FOUND-WAREHOUSE            PIC X(01).
001170     88  FOUND-WAREHOUSE          VALUE "Y".
001180
001190*    SET BY PL-MATCH-CHARGE.CBL - "Y" IF THE CURRENT ACTIVITY'S
001200*    CATEGORY/TYPE MATCHED A CHARGE LINE ON THE WAREHOUSE GROUP.
001210*    AN ACTIVITY WITH NO MATCHING CHARGE LINE IS SILENTLY
001220*    SKIPPED - THE RATE SHEET DOES NOT BILL FOR SOMETHING IT
001230*    HAS NO PRICE FOR.
001240 01  W-FOUND-CHARGE               PIC X(01).
001250     88  FOUND-CHARGE             VALUE "Y".
001260
001270*    WORKING COPIES OF THE CONTRACT-ID/WAREHOUSE-ID BEING
001280*    LOOKED UP - FED TO PL-LOOK-FOR-CONTRACT.CBL AND PL-LOOK-
001290*    FOR-WAREHOUSE-CHARGES.CBL RESPECTIVELY.
001300 01  WS-LOOKUP-CONTRACT-ID        PIC 9(09).
001310 01  WS-LOOKUP-WAREHOUSE-ID       PIC X(10).
001320
001330*    RUNNING TOTALS FOR THE ONE INVOICE THIS CALL PRODUCES -
001340*    RESET IN 0200-BUILD-INVOICE-HEADER, CLOSED OUT IN 0500-
001350*    WRITE-INVOICE-HEADER.
001360 01  WS-LINE-COUNT                PIC 9(03) COMP.
001370 01  WS-TOTAL-AMOUNT              PIC S9(9)V9(2) COMP-3.
001380
001390 77  WS-RETURN-CODE               PIC S9(04) COMP.
001400 77  WS-ABEND-MESSAGE             PIC X(60).
001410*
001420 LINKAGE SECTION.
001430*
001440*    SAME LAYOUT AS FDRUNCT.CBL'S RUN-CONTROL-RECORD, RESTATED
001450*    HERE BECAUSE THIS PROGRAM DOES NOT OPEN RUN-CONTROL-FILE
001460*    ITSELF - WMSRATE PASSES THE RECORD DOWN ON THE CALL.
001470 01  LS-RUN-CONTROL-RECORD.
001480*        "R" ON THE WAY IN - ALREADY CHECKED BY THE CALLER.
001490     05  RC-FUNCTION-CODE         PIC X(01).
001500*        THE ONE CONTRACT THIS CALL RATES.
001510     05  RC-CONTRACT-ID           PIC 9(09).
001520*        THE ONE WAREHOUSE UNDER THAT CONTRACT THIS CALL RATES.
001530     05  RC-WAREHOUSE-ID          PIC X(10).
001540*        THE BILLING PERIOD COPIED STRAIGHT ONTO INV-PERIOD-
001550*        START/END - THIS PROGRAM DOES NOT FILTER ACTIVITY-FILE
001560*        BY DATE, THE EXTRACT THAT BUILT IT ALREADY DID THAT.
001570     05  RC-PERIOD-START          PIC 9(08).
001580     05  RC-PERIOD-END            PIC 9(08).
001590*        "Y" MEANS PRICE AND DISPLAY THE RESULT BUT WRITE
001600*        NOTHING TO INVOICE-FILE/INVOICE-LINE-FILE (RQ 4472) -
001610*        LETS BILLING PREVIEW AN INVOICE BEFORE IT IS FINAL.
001620     05  RC-PREVIEW-FLAG          PIC X(01).
001630         88  RC-PREVIEW-RUN       VALUE "Y".
001640         88  RC-FINAL-RUN         VALUE "N".
001650     05  FILLER                   PIC X(07).
001660*
001670 PROCEDURE DIVISION USING LS-RUN-CONTROL-RECORD.
001680*
001690*    0000-RATE-ONE-INVOICE IS THE ONLY PARAGRAPH CALLED FROM
001700*    WMSRATE.  IT LOADS THE RATE SHEET MASTER, LOOKS UP THE ONE
001710*    CONTRACT/WAREHOUSE ON THE CONTROL RECORD, AND (IF FOUND)
001720*    RATES EVERY ACTIVITY FOR THE PERIOD AGAINST THAT
001730*    WAREHOUSE'S CHARGE LIST.
001740 0000-RATE-ONE-INVOICE.
001750
001760     PERFORM LOAD-CONTRACT-TABLE.
001770
001780     MOVE RC-CONTRACT-ID TO WS-LOOKUP-CONTRACT-ID.
001790     PERFORM LOOK-FOR-CONTRACT.
001800
001810     IF NOT FOUND-CONTRACT
001820*        RQ 5118 - DISPLAY AND RETURN, DO NOT ABEND.  A BAD
001830*        CONTRACT-ID ON ONE RUN-CONTROL STEP MUST NOT STOP THE
001840*        REST OF THE BATCH.
001850         DISPLAY "RATEINVC - *** CONTRACT NOT FOUND *** "
001860                 RC-CONTRACT-ID
001870     ELSE
001880         PERFORM 0100-LOOKUP-WAREHOUSE-CHARGES
001890         PERFORM 0200-BUILD-INVOICE-HEADER
001900         PERFORM 0300-RATE-THE-ACTIVITIES
001910         PERFORM 0500-WRITE-INVOICE-HEADER.
001920
001930     EXIT PROGRAM.
001940*
001950*    0100-LOOKUP-WAREHOUSE-CHARGES FINDS THE ONE WAREHOUSE
001960*    GROUP UNDER THE MATCHED CONTRACT - IF RC-WAREHOUSE-ID IS
001970*    NOT ON THE CONTRACT, W-FOUND-WAREHOUSE STAYS "N" AND EVERY
001980*    ACTIVITY IS SILENTLY SKIPPED IN 0320 BELOW (RQ 5118 - A
001990*    ZERO-CHARGE RESULT, NOT AN ABEND).
002000 0100-LOOKUP-WAREHOUSE-CHARGES.
002010
002020     MOVE RC-WAREHOUSE-ID TO WS-LOOKUP-WAREHOUSE-ID.
002030     PERFORM LOOK-FOR-WAREHOUSE-CHARGES.
002040*
002050*    0200-BUILD-INVOICE-HEADER STAMPS THE INVOICE-HEADER-RECORD
002060*    WITH THE CONTRACT/WAREHOUSE/PERIOD AND ZEROES THE RUNNING
002070*    TOTALS THAT 0340 BELOW WILL ACCUMULATE INTO.
002080 0200-BUILD-INVOICE-HEADER.
002090
002100     MOVE CT-CONTRACT-ID (CT-IDX)   TO INV-CONTRACT-ID.
002110     MOVE CT-CUSTOMER-ID (CT-IDX)   TO INV-CUSTOMER-ID.
002120     MOVE RC-WAREHOUSE-ID           TO INV-WAREHOUSE-ID.
002130     MOVE RC-PERIOD-START           TO INV-PERIOD-START.
002140     MOVE RC-PERIOD-END             TO INV-PERIOD-END.
002150     IF RC-PREVIEW-RUN
002160         MOVE "PREVIEW" TO INV-STATUS
002170     ELSE
002180         MOVE "FINAL"   TO INV-STATUS
002190     END-IF.
002200     MOVE ZERO TO WS-TOTAL-AMOUNT.
002210     MOVE ZERO TO WS-LINE-COUNT.
002220*
002230*    0300-RATE-THE-ACTIVITIES DRIVES THE ACTIVITY-FILE READ
002240*    LOOP.  INVOICE-LINE-FILE IS ONLY OPENED ON A FINAL RUN
002250*    (RQ 4472) - A PREVIEW RUN RATES AND DISPLAYS BUT WRITES
002260*    NOTHING OUT.
002270 0300-RATE-THE-ACTIVITIES.
002280
002290     MOVE "N" TO W-END-OF-ACTIV-FILE.
002300     OPEN INPUT ACTIVITY-FILE.
002310     IF RC-FINAL-RUN
002320         OPEN OUTPUT INVOICE-LINE-FILE.
002330
002340     PERFORM 0310-READ-ACTIVITY.
002350     PERFORM 0320-RATE-ONE-ACTIVITY
002360         UNTIL END-OF-ACTIV-FILE.
002370
002380     IF RC-FINAL-RUN
002390         CLOSE INVOICE-LINE-FILE.
002400     CLOSE ACTIVITY-FILE.
002410*
002420*    0310-READ-ACTIVITY PULLS THE NEXT BILLABLE EVENT OFF
002430*    ACTIVITY-FILE.
002440 0310-READ-ACTIVITY.
002450
002460     READ ACTIVITY-FILE
002470         AT END
002480             MOVE "Y" TO W-END-OF-ACTIV-FILE.
002490*
002500*    0320-RATE-ONE-ACTIVITY PRICES ONE ACTIVITY IF, AND ONLY
002510*    IF, THE WAREHOUSE WAS FOUND AND A CHARGE LINE MATCHES IT -
002520*    OTHERWISE THE ACTIVITY IS SKIPPED WITHOUT COMMENT, SINCE A
002530*    HIGH-VOLUME ACTIVITY FEED WOULD FLOOD THE JOB LOG IF EVERY
002540*    UNRATEABLE EVENT DISPLAYED A LINE.
002550 0320-RATE-ONE-ACTIVITY.
002560
002570     IF FOUND-WAREHOUSE
002580         PERFORM MATCH-CHARGE-FOR-ACTIVITY
002590         IF FOUND-CHARGE
002600             PERFORM 0330-PRICE-ACTIVITY
002610             PERFORM 0340-ACCUMULATE-INVOICE-LINE
002620             PERFORM 0400-WRITE-INVOICE-LINE.
002630
002640     PERFORM 0310-READ-ACTIVITY.
002650*
002660*    0330-PRICE-ACTIVITY COMPUTES ONE INVOICE LINE'S AMOUNT AS
002670*    ACT-QUANTITY TIMES THE MATCHED CHARGE LINE'S RATE.  NOTE -
002680*    FDACTIV.CBL ALSO CARRIES AN ACT-AMOUNT FIELD (PER ITS OWN
002690*    RECORD LAYOUT) BUT IT IS NEVER MOVED FROM HERE; ACTIVITY-
002700*    FILE IS AN INPUT-ONLY FEED OF RAW EVENTS AND THIS PROGRAM IS
002710*    THE ONE PLACE THAT PRICES THEM, SO ACT-AMOUNT IS CARRIED ON
002720*    THE RECORD FOR LAYOUT PARITY ONLY AND IS INTENTIONALLY LEFT
002730*    UNTOUCHED - THE COMPUTED AMOUNT LIVES IN IL-AMOUNT BELOW,
002740*    NOT BACK ON THE ACTIVITY RECORD.
002750 0330-PRICE-ACTIVITY.
002760
002770     MOVE ACT-CATEGORY TO IL-DESC-CATEGORY.
002780     MOVE ACT-TYPE     TO IL-DESC-DETAIL.
002790     MOVE ACT-QUANTITY TO IL-QUANTITY.
002800     MOVE CT-CHG-RATE (CT-IDX, CT-WH-IDX, CT-CHG-IDX)
002810                       TO IL-RATE.
002820     COMPUTE IL-AMOUNT ROUNDED =
002830             ACT-QUANTITY *
002840             CT-CHG-RATE (CT-IDX, CT-WH-IDX, CT-CHG-IDX).
002850*
002860*    0340-ACCUMULATE-INVOICE-LINE ROLLS ONE PRICED LINE INTO
002870*    THE INVOICE-LEVEL RUNNING TOTALS.
002880 0340-ACCUMULATE-INVOICE-LINE.
002890
002900     ADD IL-AMOUNT TO WS-TOTAL-AMOUNT.
002910     ADD 1 TO WS-LINE-COUNT.
002920*
002930*    0400-WRITE-INVOICE-LINE WRITES THE PRICED LINE TO
002940*    INVOICE-LINE-FILE - FINAL RUNS ONLY (RQ 4472).
002950 0400-WRITE-INVOICE-LINE.
002960
002970     IF RC-FINAL-RUN
002980         WRITE INVOICE-LINE-RECORD.
002990*
003000*    0500-WRITE-INVOICE-HEADER CLOSES OUT THE RUNNING TOTALS
003010*    ONTO THE HEADER RECORD, WRITES IT ON A FINAL RUN ONLY, AND
003020*    DISPLAYS A ONE-LINE SUMMARY FOR THE JOB LOG EITHER WAY SO
003030*    A PREVIEW RUN STILL SHOWS THE OPERATOR WHAT WOULD HAVE
003040*    BEEN BILLED.
003050 0500-WRITE-INVOICE-HEADER.
003060
003070     MOVE WS-TOTAL-AMOUNT TO INV-TOTAL-AMOUNT.
003080     MOVE WS-LINE-COUNT   TO INV-LINE-COUNT.
003090
003100     IF RC-FINAL-RUN
003110         OPEN OUTPUT INVOICE-FILE
003120         WRITE INVOICE-RECORD
003130         CLOSE INVOICE-FILE.
003140
003150     DISPLAY "RATEINVC - CONTRACT " INV-CONTRACT-ID
003160             " WHSE "  INV-WAREHOUSE-ID
003170             " STATUS " INV-STATUS
003180             " LINES "  WS-LINE-COUNT
003190             " TOTAL "  WS-TOTAL-AMOUNT.
003200*
003210     COPY "PL-LOAD-CONTRACT-TABLE.CBL".
003220     COPY "PL-LOOK-FOR-CONTRACT.CBL".
003230     COPY "PL-LOOK-FOR-WAREHOUSE-CHARGES.CBL".
003240     COPY "PL-MATCH-CHARGE.CBL".
003250     COPY "PLGENERAL.CBL".
