000010*
000020*    PL-MATCH-CHARGE.CBL
000030*    RATING / CHARGE-MATCHING RULE - THE HEART OF THE RATING PASS
000040*    CONTRACT MUST ALREADY BE POSITIONED BY CT-IDX AND THE
000050*    WAREHOUSE GROUP BY CT-WH-IDX (PL-LOOK-FOR-WAREHOUSE-CHARGES)
000060*    COMPARES THE CURRENT ACTIVITY-RECORD (ACT-CATEGORY, ACT-TYPE
000070*    AGAINST EACH CHARGE IN CHARGE-LIST ORDER, FIRST MATCH WINS.
000080*    CALLING PROGRAM MUST DECLARE W-FOUND-CHARGE (PIC X, 88
000090*    FOUND-CHARGE VALUE "Y"); CT-CHG-IDX IS LEFT POSITIONED ON
000100*    THE MATCHING CHARGE.
000110*
000120*    WRITTEN  CL   1991-04-12   INITIAL CREATION
000130*
000140 MATCH-CHARGE-FOR-ACTIVITY.
000150
000160    MOVE "N" TO W-FOUND-CHARGE.
000170    IF CT-CHARGE-COUNT (CT-IDX, CT-WH-IDX) NOT EQUAL ZERO
000180        SET CT-CHG-IDX TO 1
000190        SEARCH CT-CHARGES
000200            AT END
000210                CONTINUE
000220            WHEN ACT-CATEGORY EQUAL "ACCESSORIAL"
000230                 AND CT-CHG-CATEGORY
000240                     (CT-IDX, CT-WH-IDX, CT-CHG-IDX)
000250                     EQUAL "ACCESSORIAL"
000260                 AND CT-CHG-ACCESSORIAL-TYPE
000270                     (CT-IDX, CT-WH-IDX, CT-CHG-IDX)
000280                     EQUAL ACT-TYPE
000290                MOVE "Y" TO W-FOUND-CHARGE
000300            WHEN ACT-CATEGORY NOT EQUAL "ACCESSORIAL"
000310                 AND CT-CHG-CATEGORY
000320                     (CT-IDX, CT-WH-IDX, CT-CHG-IDX)
000330                     EQUAL ACT-CATEGORY
000340                 AND CT-CHG-TYPE
000350                     (CT-IDX, CT-WH-IDX, CT-CHG-IDX)
000360                     EQUAL ACT-TYPE
000370                MOVE "Y" TO W-FOUND-CHARGE
000380        END-SEARCH.
