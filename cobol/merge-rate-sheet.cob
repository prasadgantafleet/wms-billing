000010*
000020*    IDENTIFICATION DIVISION.
000030*
000040 IDENTIFICATION DIVISION.
000050 PROGRAM-ID.    MRGRTSHT.
000060 AUTHOR.        D KOVACS.
000070 INSTALLATION.  WAREHOUSE BILLING - DATA PROCESSING.
000080 DATE-WRITTEN.  11/05/94.
000090 DATE-COMPILED.
000100 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000110*
000120*    CHANGE LOG
000130*    ----------
000140*    WRITTEN  DWK  1994-11-05   RQ 4473 - INITIAL CREATION.  MERGES
000150*                                AN INCOMING CHARGE-UPDATE-FILE INTO
000160*                                AN EXISTING RATE SHEET AND REWRITES
000170*                                THE WHOLE CONTRACT-FILE, OLD-MASTER/
000180*                                NEW-MASTER STYLE (CONTRACT-FILE IS A
000190*                                VARIABLE LENGTH LINE SEQUENTIAL,
000200*                                KSDS HANDLER IN THIS SHOP - SEE
000210*                                SLCONTR.CBL HISTORY).  A WHOLE
000220*                                REQUEST IS REJECTED AND THE SHEET
000230*                                LEFT UNCHANGED IF ANY PART OF IT
000240*                                FAILS VALIDATION.
000250*    CHANGED  RMT  1999-01-06   Y2K - NO DATE FIELDS TOUCHED BY THIS
000260*                                PROGRAM, REVIEWED AND FOUND CENTURY
000270*                                SAFE AS WRITTEN, SIGNED OFF RMT.
000280*    CHANGED  BTC  2003-05-19   RQ 5118 - REJECTED REQUESTS NOW
000290*                                DISPLAY EVERY BAD CHARGE LINE, NOT
000300*                                JUST THE FIRST ONE, SO THE SENDING
000310*                                JOB CAN FIX ALL OF THEM IN ONE PASS.
000320*    CHANGED  BTC  2003-05-19   RQ 5118 - WS-STAGED-TABLE WAS
000330*                                OCCURS 20/OCCURS 50, BELOW THE
000340*                                RAISED WS-CONTRACT-TABLE LIMITS
000350*                                (wscontbl.cbl).  RAISED TO MATCH.
000360*    CHANGED  BTC  2003-05-19   RQ 5118 - THE COMMIT/REWRITE STEPS
000370*                                (0400/0500) WERE TWO SEPARATE
000380*                                PERFORM STATEMENTS WITH NO GO TO OR
000390*                                THRU RANGE ANYWHERE IN THE PROGRAM -
000400*                                NOT HOW THE REST OF THE SHOP DRIVES
000410*                                A MULTI-PARAGRAPH SEQUENCE.  PUT
000420*                                BACK THE USUAL PERFORM ... THRU ...
000430*                                RANGE WITH GO TO GUARDS AT THE END
000440*                                OF 0400 AND 0500 SO CONTROL DOES
000450*                                NOT FALL INTO THE SUBORDINATE
000460*                                PARAGRAPHS A SECOND TIME.  ALSO
000470*                                WALKED THE WHOLE PROCEDURE DIVISION
000480*                                AND ADDED THE NARRATIVE COMMENTS
000490*                                THAT SHOULD HAVE BEEN HERE ALL
000500*                                ALONG - THIS PROGRAM IS THE MOST
000510*                                COMPLICATED OF THE FOUR AND HAD THE
000520*                                THINNEST COMMENTARY OF THE FOUR.
000530*
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER. IBM-370.
000570 OBJECT-COMPUTER. IBM-370.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620
000630     COPY "SLCONTR.CBL".
000640     COPY "SLCHGUP.CBL".
000650     COPY "SLCONTRN.CBL".
000660*
000670 DATA DIVISION.
000680 FILE SECTION.
000690*
000700*    CONTRACT-FILE IS THE EXISTING RATE SHEET MASTER, READ
000710*    WHOLE INTO WS-CONTRACT-TABLE BY PL-LOAD-CONTRACT-TABLE
000720*    BELOW.  CHARGE-UPDATE-FILE CARRIES THE INCOMING REQUEST -
000730*    ONE CONTRACT'S WORTH OF REPLACEMENT WAREHOUSE/CHARGE
000740*    GROUPS.  CONTRACT-NEW-FILE IS THE REWRITTEN MASTER; THE
000750*    OLD CONTRACT-FILE IS NEVER UPDATED IN PLACE.
000760     COPY "FDCONTR.CBL".
000770     COPY "FDCHGUP.CBL".
000780     COPY "FDCONTRN.CBL".
000790*
000800 WORKING-STORAGE SECTION.
000810
000820     COPY "wscontbl.cbl".
000830
000840*    FILE-STATUS BYTES - CHECKED AFTER EACH OPEN/READ/WRITE BY
000850*    THE PL- MEMBERS COPIED IN AT THE BOTTOM OF THIS PROGRAM.
000860 01  WS-CONTR-FILE-STATUS         PIC X(02).
000870 01  WS-CHGUP-FILE-STATUS         PIC X(02).
000880 01  WS-CONTRN-FILE-STATUS        PIC X(02).
000890
000900*    END-OF-FILE SWITCH FOR CONTRACT-FILE, SET BY
000910*    PL-LOAD-CONTRACT-TABLE.CBL'S OWN READ PARAGRAPH.
000920 01  W-END-OF-CONTR-FILE          PIC X(01).
000930     88  END-OF-CONTR-FILE        VALUE "Y".
000940
000950*    END-OF-FILE SWITCH FOR THE INCOMING CHARGE-UPDATE-FILE.
000960 01  W-END-OF-CHGUP-FILE          PIC X(01).
000970     88  END-OF-CHGUP-FILE        VALUE "Y".
000980
000990*    SET BY PL-LOAD-CONTRACT-TABLE.CBL WHEN TWO CONTRACT-FILE
001000*    RECORDS SHARE A CONTRACT-ID - NOT USED BY THIS PROGRAM'S
001010*    OWN LOGIC, BUT THE FIELD MUST BE DECLARED BEFORE THE
001020*    COPY MEMBER BELOW OR IT WILL NOT COMPILE.
001030 01  W-FOUND-DUP-CONTRACT         PIC X(01).
001040     88  FOUND-DUP-CONTRACT       VALUE "Y".
001050
001060*    SET BY PL-LOOK-FOR-CONTRACT.CBL - "Y" IF THE INCOMING
001070*    CU-CONTRACT-ID WAS FOUND IN WS-CONTRACT-TABLE.
001080 01  W-FOUND-CONTRACT             PIC X(01).
001090     88  FOUND-CONTRACT           VALUE "Y".
001100
001110*    SET THE MOMENT ANY PART OF THE INCOMING REQUEST FAILS
001120*    VALIDATION - ONCE "Y", THE REST OF 0200'S STAGING LOOP
001130*    STOPS AND 0000 SKIPS STRAIGHT TO THE REJECTION MESSAGE.
001140 01  W-MERGE-REJECTED             PIC X(01).
001150     88  MERGE-REJECTED           VALUE "Y".
001160
001170*    SET BY 0220-CHECK-FOR-DUP-WAREHOUSE WHEN THE CURRENT
001180*    WAREHOUSE-ID WAS ALREADY STAGED EARLIER IN THIS SAME
001190*    REQUEST.
001200 01  W-FOUND-SEEN-WAREHOUSE       PIC X(01).
001210     88  FOUND-SEEN-WAREHOUSE     VALUE "Y".
001220
001230*    CONTRACT-ID BEING LOOKED UP (FED TO PL-LOOK-FOR-CONTRACT)
001240*    AND THE ONE ACTUALLY BEING MERGED, KEPT SEPARATE SO THE
001250*    CLOSING DISPLAY LINE IN 0500 STILL HAS A VALUE TO SHOW
001260*    EVEN IF THE LOOKUP HAD TO BE REPEATED.
001270 01  WS-LOOKUP-CONTRACT-ID        PIC 9(09).
001280 01  WS-MERGED-CONTRACT-ID        PIC 9(09).
001290*
001300*    WS-STAGED-TABLE HOLDS THE INCOMING REQUEST WHILE IT IS
001310*    BEING VALIDATED.  NOTHING IN HERE TOUCHES THE REAL
001320*    WS-CONTRACT-TABLE UNTIL THE WHOLE REQUEST HAS PASSED
001330*    VALIDATION - THAT IS WHAT KEEPS A PARTLY-BAD REQUEST FROM
001340*    LEAVING THE RATE SHEET HALF-CHANGED.
001350 01  WS-STAGED-TABLE.
001360     05  WS-STAGED-GROUP
001370                     OCCURS 50 TIMES
001380                     INDEXED BY STG-IDX.
001390         10  STG-WAREHOUSE-ID         PIC X(10).
001400         10  STG-CHARGE-COUNT         PIC 9(03) COMP.
001410         10  STG-CHARGES
001420                     OCCURS 200 TIMES
001430                     INDEXED BY STG-CHG-IDX.
001440             15  STG-CHG-CATEGORY         PIC X(11).
001450             15  STG-CHG-TYPE             PIC X(20).
001460             15  STG-CHG-RATE             PIC S9(7)V9(4)
001470                                           COMP-3.
001480             15  STG-CHG-UNIT             PIC X(10).
001490             15  STG-CHG-ACCESSORIAL-TYPE PIC X(24).
001500         10  FILLER                   PIC X(10).
001510 01  WS-STAGED-COUNT               PIC 9(03) COMP.
001520*
001530*    VALIDATE-CHARGE-AREA IS THE PASS-AREA FOR PL-VALIDATE-
001540*    CHARGE.CBL - ONE CHARGE LINE AT A TIME IS MOVED IN HERE
001550*    BEFORE PERFORM VALIDATE-ONE-CHARGE.
001560 01  VALIDATE-CHARGE-AREA.
001570     05  VC-CATEGORY               PIC X(11).
001580     05  VC-ACCESSORIAL-TYPE       PIC X(24).
001590     05  VC-RATE                   PIC S9(7)V9(4) COMP-3.
001600     05  VC-UNIT                   PIC X(10).
001610 01  WS-VC-UPPER-CATEGORY          PIC X(11).
001620 01  W-CHARGE-IS-VALID             PIC X(01).
001630     88  CHARGE-IS-VALID           VALUE "Y".
001640 01  VC-ERROR-MESSAGE              PIC X(60).
001650
001660 77  WS-RETURN-CODE                PIC S9(04) COMP.
001670 77  WS-ABEND-MESSAGE              PIC X(60).
001680*
001690 LINKAGE SECTION.
001700*
001710*    LS-RUN-CONTROL-RECORD IS THE ONE CONTROL RECORD WMSRATE
001720*    PASSES DOWN ON THE CALL - SAME LAYOUT AS FDRUNCT.CBL'S
001730*    RUN-CONTROL-RECORD, RESTATED HERE BECAUSE THIS PROGRAM
001740*    DOES NOT OPEN RUN-CONTROL-FILE ITSELF.
001750 01  LS-RUN-CONTROL-RECORD.
001760*        "M" ON THE WAY IN - THE DRIVER ALREADY CHECKED THIS
001770*        BEFORE CALLING, BUT THE FIELD TRAVELS WITH THE RECORD.
001780     05  RC-FUNCTION-CODE         PIC X(01).
001790*        CONTRACT TO MERGE THE INCOMING REQUEST INTO.
001800     05  RC-CONTRACT-ID           PIC 9(09).
001810*        NOT USED BY THIS PROGRAM - THE WAREHOUSE SET COMES
001820*        FROM THE CHARGE-UPDATE-FILE ITSELF, NOT FROM THE
001830*        RUN-CONTROL RECORD.  CARRIED FOR LAYOUT PARITY ONLY.
001840     05  RC-WAREHOUSE-ID          PIC X(10).
001850*        NOT USED BY THIS PROGRAM - A MERGE HAS NO BILLING
001860*        PERIOD, ONLY RATE-INVOICE AND FIND-RATE-SHEET CARE
001870*        ABOUT RC-PERIOD-START/END.
001880     05  RC-PERIOD-START          PIC 9(08).
001890     05  RC-PERIOD-END            PIC 9(08).
001900*        NOT USED BY THIS PROGRAM - PREVIEW/FINAL ONLY MEANS
001910*        SOMETHING TO RATE-INVOICE'S INVOICE-FILE WRITE.
001920     05  RC-PREVIEW-FLAG          PIC X(01).
001930     05  FILLER                   PIC X(07).
001940*
001950 PROCEDURE DIVISION USING LS-RUN-CONTROL-RECORD.
001960*
001970*    0000-MERGE-RATE-SHEET IS THE ONE ENTRY POINT WMSRATE
001980*    CALLS FOR AN "M" FUNCTION STEP.  IT LOADS THE WHOLE
001990*    CONTRACT TABLE, READS THE ONE CHARGE-UPDATE REQUEST FOR
002000*    THE TARGET CONTRACT, STAGES AND VALIDATES IT, AND ONLY IF
002010*    EVERYTHING PASSES DOES IT COMMIT THE STAGED DATA INTO THE
002020*    TABLE AND REWRITE THE WHOLE CONTRACT-NEW-FILE.
002030 0000-MERGE-RATE-SHEET.
002040
002050     PERFORM LOAD-CONTRACT-TABLE.
002060
002070     MOVE "N" TO W-END-OF-CHGUP-FILE.
002080     OPEN INPUT CHARGE-UPDATE-FILE.
002090     PERFORM 0100-READ-CHARGE-UPDATE.
002100
002110     IF END-OF-CHGUP-FILE
002120         DISPLAY "MRGRTSHT - *** CHARGE-UPDATE-FILE IS EMPTY ***"
002130     ELSE
002140         MOVE CU-CONTRACT-ID TO WS-LOOKUP-CONTRACT-ID
002150         MOVE CU-CONTRACT-ID TO WS-MERGED-CONTRACT-ID
002160         PERFORM LOOK-FOR-CONTRACT
002170         IF NOT FOUND-CONTRACT
002180             DISPLAY "MRGRTSHT - *** RATESHEET NOT FOUND *** "
002190                     WS-MERGED-CONTRACT-ID
002200         ELSE
002210             PERFORM 0200-STAGE-THE-REQUEST
002220             IF MERGE-REJECTED
002230*               ANY ONE BAD CHARGE LINE OR WAREHOUSE GROUP
002240*               VOIDS THE WHOLE REQUEST - THE OLD RATE SHEET
002250*               IS NEVER TOUCHED WHEN THIS BRANCH IS TAKEN.
002260                 DISPLAY "MRGRTSHT - *** REQUEST REJECTED, "
002270                         "RATESHEET UNCHANGED ***"
002280             ELSE
002290*               REQUEST IS CLEAN - COMMIT IT INTO THE TABLE
002300*               AND REWRITE THE WHOLE MASTER IN ONE PASS.
002310*               (SEE THE GO TO/THRU NOTE AT 0400 BELOW.)
002320                 PERFORM 0400-COMMIT-STAGED-WAREHOUSES
002330                     THRU 0500-REWRITE-CONTRACT-FILE-EXIT
002340             END-IF
002350         END-IF
002360     END-IF.
002370
002380     CLOSE CHARGE-UPDATE-FILE.
002390     EXIT PROGRAM.
002400*
002410*    0100-READ-CHARGE-UPDATE PULLS THE NEXT (AND, TODAY, ONLY)
002420*    RECORD FROM THE INCOMING CHARGE-UPDATE-FILE.
002430 0100-READ-CHARGE-UPDATE.
002440
002450     READ CHARGE-UPDATE-FILE
002460         AT END
002470             MOVE "Y" TO W-END-OF-CHGUP-FILE.
002480*
002490*    0200-STAGE-THE-REQUEST WALKS EVERY WAREHOUSE GROUP ON THE
002500*    INCOMING REQUEST, STAGING EACH ONE UNTIL EITHER THE FILE
002510*    RUNS OUT OR A GROUP FAILS VALIDATION.  NOTHING IS WRITTEN
002520*    TO WS-CONTRACT-TABLE FROM HERE - SEE 0250 BELOW.
002530 0200-STAGE-THE-REQUEST.
002540
002550     MOVE "N" TO W-MERGE-REJECTED.
002560     MOVE ZERO TO WS-STAGED-COUNT.
002570
002580     PERFORM 0210-STAGE-ONE-WAREHOUSE
002590         UNTIL END-OF-CHGUP-FILE
002600            OR MERGE-REJECTED.
002610*
002620*    0210-STAGE-ONE-WAREHOUSE VALIDATES AND STAGES ONE
002630*    WAREHOUSE GROUP FROM THE CHARGE-UPDATE-FILE.  A BLANK
002640*    WAREHOUSE-ID, A DUPLICATE WAREHOUSE-ID WITHIN THE SAME
002650*    REQUEST, OR ANY ONE BAD CHARGE LINE ALL REJECT THE WHOLE
002660*    REQUEST - THIS SHOP WOULD RATHER BOUNCE A BAD UPDATE BACK
002670*    TO THE SENDER THAN GUESS AT WHAT THE GOOD HALF MEANT.
002680 0210-STAGE-ONE-WAREHOUSE.
002690
002700     IF CU-WAREHOUSE-ID EQUAL SPACES
002710         MOVE "Y" TO W-MERGE-REJECTED
002720         DISPLAY "MRGRTSHT - *** BLANK WAREHOUSE-ID REJECTED ***"
002730     ELSE
002740         PERFORM 0220-CHECK-FOR-DUP-WAREHOUSE
002750         IF FOUND-SEEN-WAREHOUSE
002760             MOVE "Y" TO W-MERGE-REJECTED
002770             DISPLAY "MRGRTSHT - *** DUPLICATE WAREHOUSE-ID "
002780                     CU-WAREHOUSE-ID " REJECTED ***"
002790         ELSE
002800             PERFORM 0230-VALIDATE-THE-CHARGES
002810             IF NOT MERGE-REJECTED
002820                 PERFORM 0250-STAGE-THE-WAREHOUSE-GROUP
002830             END-IF
002840         END-IF
002850     END-IF.
002860
002870     IF NOT MERGE-REJECTED
002880         PERFORM 0100-READ-CHARGE-UPDATE.
002890*
002900*    0220-CHECK-FOR-DUP-WAREHOUSE SEARCHES WHAT HAS ALREADY
002910*    BEEN STAGED THIS REQUEST FOR THE CURRENT WAREHOUSE-ID.
002920 0220-CHECK-FOR-DUP-WAREHOUSE.
002930
002940     MOVE "N" TO W-FOUND-SEEN-WAREHOUSE.
002950     IF WS-STAGED-COUNT NOT EQUAL ZERO
002960         SET STG-IDX TO 1
002970         SEARCH WS-STAGED-GROUP
002980             AT END
002990                 CONTINUE
003000             WHEN STG-WAREHOUSE-ID (STG-IDX) EQUAL
003010                  CU-WAREHOUSE-ID
003020                 MOVE "Y" TO W-FOUND-SEEN-WAREHOUSE
003030         END-SEARCH.
003040*
003050*    0230-VALIDATE-THE-CHARGES CHECKS EVERY CHARGE LINE ON THE
003060*    CURRENT WAREHOUSE GROUP.  RQ 5118 CHANGED THIS FROM
003070*    STOPPING AT THE FIRST BAD LINE TO REPORTING EVERY BAD
003080*    LINE, SO THE CONTINUE-ON-ERROR BEHAVIOUR LIVES IN
003090*    0240 BELOW, NOT HERE.
003100 0230-VALIDATE-THE-CHARGES.
003110
003120     PERFORM 0240-VALIDATE-ONE-CHARGE
003130         VARYING CU-CHG-IDX FROM 1 BY 1
003140         UNTIL CU-CHG-IDX GREATER CU-CHARGE-COUNT
003150            OR MERGE-REJECTED.
003160*
003170*    0240-VALIDATE-ONE-CHARGE MOVES ONE CHARGE LINE INTO THE
003180*    PL-VALIDATE-CHARGE.CBL PASS-AREA AND PERFORMS THE SHARED
003190*    VALIDATION ROUTINE.  RQ 5118: EVERY BAD LINE ON A REJECTED
003200*    WAREHOUSE GROUP IS DISPLAYED, NOT JUST THE FIRST ONE - THE
003210*    VARYING LOOP ABOVE KEEPS GOING AS LONG AS MERGE-REJECTED
003220*    IS NOT YET SET FOR A DIFFERENT REASON.
003230 0240-VALIDATE-ONE-CHARGE.
003240
003250     MOVE CU-CHG-CATEGORY (CU-CHG-IDX)         TO VC-CATEGORY.
003260     MOVE CU-CHG-ACCESSORIAL-TYPE (CU-CHG-IDX) TO
003270          VC-ACCESSORIAL-TYPE.
003280     MOVE CU-CHG-RATE (CU-CHG-IDX)             TO VC-RATE.
003290     MOVE CU-CHG-UNIT (CU-CHG-IDX)             TO VC-UNIT.
003300
003310     PERFORM VALIDATE-ONE-CHARGE.
003320
003330     IF NOT CHARGE-IS-VALID
003340         MOVE "Y" TO W-MERGE-REJECTED
003350         DISPLAY "MRGRTSHT - *** " CU-WAREHOUSE-ID " CHARGE "
003360                 CU-CHG-IDX " - " VC-ERROR-MESSAGE.
003370*
003380*    0250-STAGE-THE-WAREHOUSE-GROUP IS ONLY REACHED ONCE THE
003390*    WHOLE WAREHOUSE GROUP HAS PASSED VALIDATION - IT COPIES
003400*    THE HEADER FIELDS AND DRIVES THE CHARGE-LINE COPY LOOP.
003410 0250-STAGE-THE-WAREHOUSE-GROUP.
003420
003430     ADD 1 TO WS-STAGED-COUNT.
003440     SET STG-IDX TO WS-STAGED-COUNT.
003450
003460     MOVE CU-WAREHOUSE-ID  TO STG-WAREHOUSE-ID (STG-IDX).
003470     MOVE CU-CHARGE-COUNT  TO STG-CHARGE-COUNT (STG-IDX).
003480
003490     PERFORM 0260-STAGE-ONE-CHARGE-LINE
003500         VARYING CU-CHG-IDX FROM 1 BY 1
003510         UNTIL CU-CHG-IDX GREATER CU-CHARGE-COUNT.
003520*
003530*    0260-STAGE-ONE-CHARGE-LINE COPIES ONE CHARGE LINE FROM THE
003540*    INCOMING REQUEST INTO THE STAGING TABLE, FIELD BY FIELD.
003550 0260-STAGE-ONE-CHARGE-LINE.
003560
003570     MOVE CU-CHG-CATEGORY (CU-CHG-IDX) TO
003580          STG-CHG-CATEGORY (STG-IDX, CU-CHG-IDX).
003590     MOVE CU-CHG-TYPE (CU-CHG-IDX) TO
003600          STG-CHG-TYPE (STG-IDX, CU-CHG-IDX).
003610     MOVE CU-CHG-RATE (CU-CHG-IDX) TO
003620          STG-CHG-RATE (STG-IDX, CU-CHG-IDX).
003630     MOVE CU-CHG-UNIT (CU-CHG-IDX) TO
003640          STG-CHG-UNIT (STG-IDX, CU-CHG-IDX).
003650     MOVE CU-CHG-ACCESSORIAL-TYPE (CU-CHG-IDX) TO
003660          STG-CHG-ACCESSORIAL-TYPE (STG-IDX, CU-CHG-IDX).
003670*
003680*    0400-COMMIT-STAGED-WAREHOUSES THROUGH 0500-REWRITE-
003690*    CONTRACT-FILE-EXIT ARE PERFORMED AS ONE PHYSICAL RANGE
003700*    FROM 0000 ABOVE (RQ 5118 - THIS IS THE SHOP'S USUAL
003710*    PERFORM ... THRU STYLE FOR A MULTI-STEP SEQUENCE, NOT A
003720*    CHAIN OF SEPARATE PERFORM STATEMENTS).  EACH OF THE TWO
003730*    MAIN STEPS ALSO DRIVES ITS OWN VARYING-PERFORM OF ITS
003740*    SUBORDINATE PARAGRAPHS AND THEN JUMPS PAST THEM WITH A
003750*    GO TO SO THE RANGE DOES NOT FALL INTO THEM A SECOND TIME
003760*    ON THE WAY THROUGH TO THE EXIT PARAGRAPH.
003770*
003780*    0400 OVERWRITES THE CONTRACT HEADER FIELDS FOR THE
003790*    MATCHED CONTRACT AND COMMITS EVERY STAGED WAREHOUSE GROUP
003800*    INTO WS-CONTRACT-TABLE.
003810 0400-COMMIT-STAGED-WAREHOUSES.
003820
003830*    CT-IDX WAS SET BY PL-LOOK-FOR-CONTRACT.CBL TO THE SLOT OF
003840*    THE MATCHED CONTRACT - OR TO A NEW HIGH-WATER SLOT IF THIS
003850*    WAS A NEW CONTRACT ID.  REFRESH THE HEADER FIELDS FROM THE
003860*    INCOMING CHARGE-UPDATE-RECORD IN EITHER CASE.
003870     MOVE CU-CUSTOMER-ID   TO CT-CUSTOMER-ID (CT-IDX).
003880     MOVE CU-CONTRACT-NAME TO CT-CONTRACT-NAME (CT-IDX).
003890     MOVE WS-STAGED-COUNT  TO CT-WAREHOUSE-COUNT (CT-IDX).
003900
003910     PERFORM 0410-COMMIT-ONE-WAREHOUSE
003920         VARYING STG-IDX FROM 1 BY 1
003930         UNTIL STG-IDX GREATER WS-STAGED-COUNT.
003940
003950*    SKIP PAST 0410/0420 - THEY ONLY RUN VIA THE VARYING-
003960*    PERFORM ABOVE - AND GO STRAIGHT ON TO THE REWRITE STEP.
003970     GO TO 0500-REWRITE-CONTRACT-FILE.
003980*
003990*    0410-COMMIT-ONE-WAREHOUSE COPIES ONE STAGED WAREHOUSE
004000*    GROUP'S HEADER FIELDS INTO THE CONTRACT TABLE SLOT.
004010 0410-COMMIT-ONE-WAREHOUSE.
004020
004030*    STAGING AND FINAL TABLE SHARE THE SAME SUBSCRIPT HERE
004040*    BECAUSE 0200-STAGE-THE-REQUEST KEPT THE WAREHOUSES IN
004050*    INPUT ORDER - SET, NOT COMPUTE, SO THE SUBSCRIPT STAYS AN
004060*    INDEX AND NOT A DISPLAY NUMBER.
004070     SET CT-WH-IDX TO STG-IDX.
004080     MOVE STG-WAREHOUSE-ID (STG-IDX) TO
004090          CT-WAREHOUSE-ID (CT-IDX, CT-WH-IDX).
004100     MOVE STG-CHARGE-COUNT (STG-IDX) TO
004110          CT-CHARGE-COUNT (CT-IDX, CT-WH-IDX).
004120
004130     PERFORM 0420-COMMIT-ONE-CHARGE-LINE
004140         VARYING STG-CHG-IDX FROM 1 BY 1
004150         UNTIL STG-CHG-IDX GREATER STG-CHARGE-COUNT (STG-IDX).
004160*
004170*    0420-COMMIT-ONE-CHARGE-LINE COPIES ONE STAGED CHARGE LINE
004180*    INTO ITS FINAL SLOT IN WS-CONTRACT-TABLE.
004190 0420-COMMIT-ONE-CHARGE-LINE.
004200
004210*    EACH CHARGE LINE WAS ALREADY RUN THROUGH
004220*    PL-VALIDATE-CHARGE.CBL BACK IN 0240-VALIDATE-ONE-CHARGE -
004230*    THIS PARAGRAPH ONLY COPIES, IT DOES NOT RE-EDIT.
004240     MOVE STG-CHG-CATEGORY (STG-IDX, STG-CHG-IDX) TO
004250          CT-CHG-CATEGORY (CT-IDX, CT-WH-IDX, STG-CHG-IDX).
004260     MOVE STG-CHG-TYPE (STG-IDX, STG-CHG-IDX) TO
004270          CT-CHG-TYPE (CT-IDX, CT-WH-IDX, STG-CHG-IDX).
004280     MOVE STG-CHG-RATE (STG-IDX, STG-CHG-IDX) TO
004290          CT-CHG-RATE (CT-IDX, CT-WH-IDX, STG-CHG-IDX).
004300     MOVE STG-CHG-UNIT (STG-IDX, STG-CHG-IDX) TO
004310          CT-CHG-UNIT (CT-IDX, CT-WH-IDX, STG-CHG-IDX).
004320     MOVE STG-CHG-ACCESSORIAL-TYPE (STG-IDX, STG-CHG-IDX) TO
004330          CT-CHG-ACCESSORIAL-TYPE
004340              (CT-IDX, CT-WH-IDX, STG-CHG-IDX).
004350*
004360*    0500-REWRITE-CONTRACT-FILE WRITES EVERY CONTRACT IN
004370*    WS-CONTRACT-TABLE BACK OUT TO CONTRACT-NEW-FILE - THE
004380*    WHOLE TABLE, NOT JUST THE ONE CONTRACT THAT WAS MERGED,
004390*    SINCE THIS IS AN OLD-MASTER/NEW-MASTER REWRITE.
004400 0500-REWRITE-CONTRACT-FILE.
004410
004420*    CONTRACT-NEW-FILE IS A FRESH OUTPUT FILE, NOT AN EXTEND -
004430*    THE OPERATOR'S JCL RENAMES IT OVER THE OLD CONTRACT-FILE
004440*    AFTER A CLEAN RUN, SAME PATTERN AS THE OLD TRANSACTION
004450*    REWRITE STEP THIS PROGRAM WAS BUILT FROM.
004460     OPEN OUTPUT CONTRACT-NEW-FILE.
004470
004480     PERFORM 0510-WRITE-ONE-NEW-CONTRACT
004490         VARYING CT-IDX FROM 1 BY 1
004500         UNTIL CT-IDX GREATER WS-CONTRACT-COUNT.
004510
004520     CLOSE CONTRACT-NEW-FILE.
004530
004540     DISPLAY "MRGRTSHT - CONTRACT " WS-MERGED-CONTRACT-ID
004550             " MERGED, " WS-STAGED-COUNT " WAREHOUSE(S), "
004560             WS-CONTRACT-COUNT " CONTRACT(S) REWRITTEN".
004570
004580*    SKIP PAST 0510/0520/0530 - THEY ONLY RUN VIA THE VARYING-
004590*    PERFORM ABOVE - AND FALL OUT OF THE PERFORM ... THRU RANGE.
004600     GO TO 0500-REWRITE-CONTRACT-FILE-EXIT.
004610*
004620*    0510-WRITE-ONE-NEW-CONTRACT BUILDS ONE NEW-CONTRACT-RECORD
004630*    FROM ONE SLOT OF WS-CONTRACT-TABLE AND WRITES IT.
004640 0510-WRITE-ONE-NEW-CONTRACT.
004650
004660*    COPY THE HEADER OUT OF THE TABLE SLOT FIRST, THEN BUILD
004670*    THE WAREHOUSE GROUPS UNDERNEATH IT, THEN WRITE ONCE - THE
004680*    SAME ORDER THE OLD TRANSACTION REWRITE USED FOR A MASTER.
004690     MOVE CT-CONTRACT-ID (CT-IDX)     TO NCN-CONTRACT-ID.
004700     MOVE CT-CUSTOMER-ID (CT-IDX)     TO NCN-CUSTOMER-ID.
004710     MOVE CT-CONTRACT-NAME (CT-IDX)   TO NCN-CONTRACT-NAME.
004720     MOVE CT-WAREHOUSE-COUNT (CT-IDX) TO NCN-WAREHOUSE-COUNT.
004730
004740     PERFORM 0520-WRITE-ONE-NEW-WAREHOUSE
004750         VARYING CT-WH-IDX FROM 1 BY 1
004760         UNTIL CT-WH-IDX GREATER CT-WAREHOUSE-COUNT (CT-IDX).
004770
004780     WRITE NEW-CONTRACT-RECORD.
004790*
004800*    0520-WRITE-ONE-NEW-WAREHOUSE COPIES ONE WAREHOUSE GROUP
004810*    FROM THE TABLE INTO THE OUTGOING RECORD.
004820 0520-WRITE-ONE-NEW-WAREHOUSE.
004830
004840*    NWH-IDX TRACKS CT-WH-IDX ONE FOR ONE - NEW-WAREHOUSE-RECORD
004850*    HAS NO GAPS, THE WAREHOUSES WERE ALREADY IN ORDER WHEN
004860*    THEY WERE COMMITTED INTO THE TABLE BACK IN 0410.
004870     SET NWH-IDX TO CT-WH-IDX.
004880
004890     MOVE CT-WAREHOUSE-ID (CT-IDX, CT-WH-IDX) TO
004900          NWH-WAREHOUSE-ID (NWH-IDX).
004910     MOVE CT-CHARGE-COUNT (CT-IDX, CT-WH-IDX) TO
004920          NWH-CHARGE-COUNT (NWH-IDX).
004930
004940     PERFORM 0530-WRITE-ONE-NEW-CHARGE-LINE
004950         VARYING CT-CHG-IDX FROM 1 BY 1
004960         UNTIL CT-CHG-IDX GREATER
004970               CT-CHARGE-COUNT (CT-IDX, CT-WH-IDX).
004980*
004990*    0530-WRITE-ONE-NEW-CHARGE-LINE COPIES ONE CHARGE LINE FROM
005000*    THE TABLE INTO THE OUTGOING RECORD.
005010 0530-WRITE-ONE-NEW-CHARGE-LINE.
005020
005030*    LAST LEVEL OF THE REWRITE - ONE CHARGE LINE, FIVE FIELDS,
005040*    STRAIGHT COPY FROM THE TABLE TO THE OUTGOING RECORD.
005050     SET NCH-IDX TO CT-CHG-IDX.
005060
005070     MOVE CT-CHG-CATEGORY (CT-IDX, CT-WH-IDX, CT-CHG-IDX) TO
005080          NCH-CATEGORY (NWH-IDX, NCH-IDX).
005090     MOVE CT-CHG-TYPE (CT-IDX, CT-WH-IDX, CT-CHG-IDX) TO
005100          NCH-TYPE (NWH-IDX, NCH-IDX).
005110     MOVE CT-CHG-RATE (CT-IDX, CT-WH-IDX, CT-CHG-IDX) TO
005120          NCH-RATE (NWH-IDX, NCH-IDX).
005130     MOVE CT-CHG-UNIT (CT-IDX, CT-WH-IDX, CT-CHG-IDX) TO
005140          NCH-UNIT (NWH-IDX, NCH-IDX).
005150     MOVE CT-CHG-ACCESSORIAL-TYPE (CT-IDX, CT-WH-IDX, CT-CHG-IDX)
005160          TO NCH-ACCESSORIAL-TYPE (NWH-IDX, NCH-IDX).
005170*
005180*    0500-REWRITE-CONTRACT-FILE-EXIT IS THE TARGET NAME OF THE
005190*    PERFORM ... THRU RANGE STARTED AT 0400 ABOVE.  IT DOES
005200*    NOTHING BUT END THE RANGE.
005210 0500-REWRITE-CONTRACT-FILE-EXIT.
005220     EXIT.
005230*
005240     COPY "PL-LOAD-CONTRACT-TABLE.CBL".
005250     COPY "PL-LOOK-FOR-CONTRACT.CBL".
005260     COPY "PL-VALIDATE-CHARGE.CBL".
005270     COPY "PLGENERAL.CBL".
