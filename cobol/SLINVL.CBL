000010*    SLINVL.CBL
000020*    FILE-CONTROL ENTRY FOR INVOICE-LINE-FILE (ONE PRICED LINE PE
000030*    RECORD, WRITTEN ONLY WHEN A RATING RUN FINISHES AS "FINAL")
000040*    WRITTEN  CL   1991-04-10   INITIAL CREATION
000050*
000060    SELECT INVOICE-LINE-FILE
000070        ASSIGN TO "INVLFIL"
000080        ORGANIZATION IS SEQUENTIAL
000090        FILE STATUS IS WS-INVL-FILE-STATUS.
