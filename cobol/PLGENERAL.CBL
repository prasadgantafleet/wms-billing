000010*
000020*    PLGENERAL.CBL
000030*    SHARED BATCH HOUSEKEEPING - ABEND/RETURN-CODE HANDLING.
000040*    CARRIED FORWARD FROM THE SHOP'S GENERAL-PURPOSE PL-LIBRARY S
000050*    EVERY BATCH PROGRAM ABENDS THE SAME WAY.  CALLING PROGRAM
000060*    MUST DECLARE WS-RETURN-CODE (COMP) AND WS-ABEND-MESSAGE
000070*    (PIC X(60)) BEFORE THIS MEMBER IS COPIED IN.
000080*
000090*    WRITTEN  CL   1988-09-20   INITIAL CREATION
000100*    CHANGED  CL   1991-02-14   ADDED 9100-ABEND-RUN FOR USE BY
000110*                                THE NEW BATCH PROGRAMS
000120*    CHANGED  DWK  1999-01-06   Y2K - NO DATE FIELDS IN THIS MEMB
000130*                                REVIEWED AND FOUND CENTURY-SAFE
000140*                                WRITTEN, NO CHANGE REQUIRED
000150*
000160 9100-ABEND-RUN.
000170
000180    DISPLAY "*** ABNORMAL END OF RUN ***".
000190    DISPLAY "*** " WS-ABEND-MESSAGE.
000200    MOVE 16 TO WS-RETURN-CODE.
000210    MOVE WS-RETURN-CODE TO RETURN-CODE.
000220    STOP RUN.
