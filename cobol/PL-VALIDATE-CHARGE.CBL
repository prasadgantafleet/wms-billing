000010*
000020*    PL-VALIDATE-CHARGE.CBL
000030*    UNIT 3 - CHARGE VALIDATION RULES.  VALIDATES ONE INCOMING
000040*    CHARGE LINE (VC-CATEGORY, VC-ACCESSORIAL-TYPE, VC-RATE,
000050*    VC-UNIT) BEFORE IT IS MERGED INTO THE CONTRACT TABLE BY
000060*    merge-rate-sheet.cob.  CALLING PROGRAM MUST DECLARE THE
000070*    VC- FIELDS (VC-CATEGORY PIC X(11), VC-ACCESSORIAL-TYPE
000075*    PIC X(24), VC-RATE PIC S9(7)V9(4) COMP-3, VC-UNIT PIC
000076*    X(10)), WS-VC-UPPER-CATEGORY (PIC X(11)), W-CHARGE-IS-VALID
000077*    (PIC X, 88 CHARGE-IS-VALID VALUE "Y") AND VC-ERROR-MESSAGE
000078*    (PIC X(60)).
000090*
000100*    WRITTEN  CL   1991-04-15   INITIAL CREATION
000110*    CHANGED  DWK  1994-11-03   RQ 4472 - ACCESSORIAL-TYPE REQUIR
000120*                                WHEN CATEGORY IS ACCESSORIAL, AN
000130*                                CASE
000140*
000150 VALIDATE-ONE-CHARGE.
000160
000170    MOVE "Y"     TO W-CHARGE-IS-VALID.
000180    MOVE SPACES  TO VC-ERROR-MESSAGE.
000190    MOVE VC-CATEGORY TO WS-VC-UPPER-CATEGORY.
000200    INSPECT WS-VC-UPPER-CATEGORY
000210        CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
000220
000230    IF VC-CATEGORY EQUAL SPACES
000240        MOVE "N" TO W-CHARGE-IS-VALID
000250        MOVE "CHARGE CATEGORY IS REQUIRED" TO VC-ERROR-MESSAGE
000260    END-IF.
000270
000280    IF CHARGE-IS-VALID
000290       AND WS-VC-UPPER-CATEGORY EQUAL "ACCESSORIAL"
000300       AND VC-ACCESSORIAL-TYPE EQUAL SPACES
000310        MOVE "N" TO W-CHARGE-IS-VALID
000320        MOVE "ACCESSORIAL TYPE IS REQUIRED WHEN CATEGORY IS "
000330             TO VC-ERROR-MESSAGE
000340    END-IF.
000350
000360    IF CHARGE-IS-VALID
000370       AND VC-RATE NOT GREATER ZERO
000380        MOVE "N" TO W-CHARGE-IS-VALID
000390        MOVE "CHARGE RATE MUST BE GREATER THAN ZERO" TO
000400             VC-ERROR-MESSAGE
000410    END-IF.
000420
000430    IF CHARGE-IS-VALID
000440       AND VC-UNIT EQUAL SPACES
000450        MOVE "N" TO W-CHARGE-IS-VALID
000460        MOVE "CHARGE UNIT IS REQUIRED" TO VC-ERROR-MESSAGE
000470    END-IF.
