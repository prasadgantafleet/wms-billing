000010*
000020*    IDENTIFICATION DIVISION.
000030*
000040 IDENTIFICATION DIVISION.
000050 PROGRAM-ID.    WMSRATE.
000060 AUTHOR.        C LOWERY.
000070 INSTALLATION.  WAREHOUSE BILLING - DATA PROCESSING.
000080 DATE-WRITTEN.  04/07/91.
000090 DATE-COMPILED.
000100 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000110*
000120*    CHANGE LOG
000130*    ----------
000140*    WRITTEN  CL   1991-04-07   INITIAL CREATION.  SINGLE
000150*                                FUNCTION RUN-CONTROL RECORD,
000160*                                CALLS RATE-INVOICE ONLY.
000170*    CHANGED  CL   1991-06-22   ADDED DISPLAY OF RC-CONTRACT-ID
000180*                                AND RC-WAREHOUSE-ID TO THE RUN
000190*                                LOG FOR OPERATOR TRACEABILITY.
000200*    CHANGED  DWK  1994-11-01   RQ 4470 - MULTI-FUNCTION
000210*                                DRIVER.  RUN-CONTROL-FILE MAY
000220*                                NOW CARRY MORE THAN ONE CONTROL
000230*                                RECORD PER RUN; RC-FUNCTION-CODE
000240*                                SELECTS RATE, MERGE OR FIND.
000250*                                ADDED DISPATCH TO MERGE-RATE-
000260*                                SHEET AND FIND-RATE-SHEET.
000270*    CHANGED  DWK  1994-11-06   RQ 4474 - SAME RELEASE, ADDED
000280*                                THE FIND-RATE-SHEET DISPATCH LEG
000290*    CHANGED  RMT  1998-09-14   Y2K REVIEW - RC-PERIOD-START/END
000300*                                ARE CCYYMMDD ALREADY (SEE
000310*                                FDRUNCT.CBL).  NO CENTURY
000320*                                WINDOW LOGIC NEEDED IN THIS
000330*                                PROGRAM.  SIGNED OFF RMT.
000340*    CHANGED  RMT  1999-01-06   Y2K - RETESTED FULL RUN WITH A
000350*                                01/01/2000 PERIOD-START CONTROL
000360*                                RECORD, NO ABEND, SIGNED OFF RMT
000370*    CHANGED  BTC  2003-05-19   RQ 5118 - INVALID RC-FUNCTION-
000380*                                CODE NO LONGER ABENDS THE WHOLE
000390*                                RUN; THE BAD CONTROL RECORD IS
000400*                                SKIPPED AND LOGGED SO A TYPO IN
000410*                                ONE STEP OF A MULTI-STEP RUN
000420*                                DOES NOT LOSE THE REST OF THE JOB
000430*    CHANGED  BTC  2003-05-19   RQ 5118 - 0300-CALL-THE-FUNCTION
000440*                                WAS A STRAIGHT IF/IF/IF LADDER.
000450*                                PUT BACK THIS SHOP'S USUAL
000460*                                GO TO ... DEPENDING ON DISPATCH
000470*                                FOR A SMALL FIXED SET OF
000480*                                BRANCHES, SO A NEW FUNCTION LEG
000490*                                IS ONE MORE GO TO TARGET, NOT
000491*                                ANOTHER IF.
000500*
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER. IBM-370.
000540 OBJECT-COMPUTER. IBM-370.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM.
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590
000600     COPY "SLRUNCT.CBL".
000610*
000620 DATA DIVISION.
000630 FILE SECTION.
000640
000650     COPY "FDRUNCT.CBL".
000660*
000670 WORKING-STORAGE SECTION.
000680*
000690*    RUN-LEVEL SWITCHES AND COUNTERS FOR THE DRIVER LOOP.
000700*
000710 01  WS-RUNCT-FILE-STATUS         PIC X(02).
000720
000730 01  W-END-OF-RUNCT-FILE          PIC X(01).
000740     88  END-OF-RUNCT-FILE        VALUE "Y".
000750
000760 01  WS-STEP-COUNT                PIC 9(05) COMP.
000770 01  WS-BAD-STEP-COUNT            PIC 9(05) COMP.
000780*
000790*    WS-FUNCTION-INDEX DRIVES THE GO TO ... DEPENDING ON IN
000800*    0300-CALL-THE-FUNCTION BELOW - 1 = RATE, 2 = MERGE,
000810*    3 = FIND.  SET IN 0200-DO-ONE-STEP FROM RC-FUNCTION-CODE
000820*    BEFORE THE DISPATCH PARAGRAPH IS EVER ENTERED.
000830 01  WS-FUNCTION-INDEX            PIC 9(01) COMP.
000840
000850 77  WS-RETURN-CODE               PIC S9(04) COMP.
000860 77  WS-ABEND-MESSAGE             PIC X(60).
000870*
000880 PROCEDURE DIVISION.
000890*
000900*    0000-MAIN-CONTROL IS THE ONLY PARAGRAPH CALLED FROM THE
000910*    JCL/CALLER.  IT OPENS THE RUN-CONTROL-FILE, DRIVES ONE
000920*    STEP PER CONTROL RECORD UNTIL END OF FILE, THEN PRINTS
000930*    THE RUN TOTALS TO THE JOB LOG AND STOPS.
000940*
000950 0000-MAIN-CONTROL.
000960
000970     OPEN INPUT RUN-CONTROL-FILE.
000980     IF WS-RUNCT-FILE-STATUS NOT EQUAL "00"
000990         MOVE "CANNOT OPEN RUN-CONTROL-FILE" TO
001000              WS-ABEND-MESSAGE
001010         PERFORM 9100-ABEND-RUN.
001020
001030     MOVE ZERO TO WS-STEP-COUNT.
001040     MOVE ZERO TO WS-BAD-STEP-COUNT.
001050     MOVE "N"  TO W-END-OF-RUNCT-FILE.
001060
001070     PERFORM 0100-READ-RUN-CONTROL.
001080     PERFORM 0200-DO-ONE-STEP
001090         UNTIL END-OF-RUNCT-FILE.
001100
001110     CLOSE RUN-CONTROL-FILE.
001120
001130     DISPLAY "WMSRATE - STEPS RUN     " WS-STEP-COUNT.
001140     DISPLAY "WMSRATE - STEPS REJECTED" WS-BAD-STEP-COUNT.
001150
001160     STOP RUN.
001170*
001180*    0100-READ-RUN-CONTROL PULLS THE NEXT CONTROL RECORD AND
001190*    SETS THE END-OF-FILE SWITCH WHEN THE RUN-CONTROL-FILE IS
001200*    EXHAUSTED.  ONE CONTROL RECORD = ONE RATE/MERGE/FIND STEP.
001210 0100-READ-RUN-CONTROL.
001220
001230     READ RUN-CONTROL-FILE
001240         AT END
001250             MOVE "Y" TO W-END-OF-RUNCT-FILE.
001260*
001270*    0200-DO-ONE-STEP LOOKS AT THE FUNCTION CODE ON THE CURRENT
001280*    CONTROL RECORD.  A BAD CODE IS COUNTED AND LOGGED, NOT
001290*    ABENDED (RQ 5118) - ONE TYPO IN A MULTI-STEP RUN MUST NOT
001300*    TAKE DOWN THE REST OF THE JOB.  A GOOD CODE IS TRANSLATED
001310*    TO WS-FUNCTION-INDEX AND HANDED TO THE DISPATCH PARAGRAPH.
001320 0200-DO-ONE-STEP.
001330
001340     IF RC-VALID-FUNCTION
001350         ADD 1 TO WS-STEP-COUNT
001360         DISPLAY "WMSRATE - STEP " WS-STEP-COUNT
001370                 " FUNC " RC-FUNCTION-CODE
001380                 " CONTR " RC-CONTRACT-ID
001390                 " WHSE " RC-WAREHOUSE-ID
001400*        TRANSLATE THE ONE-CHARACTER FUNCTION CODE TO THE
001410*        NUMERIC INDEX THE GO TO ... DEPENDING ON EXPECTS.
001420         EVALUATE TRUE
001430             WHEN RC-RATE-INVOICE
001440                 MOVE 1 TO WS-FUNCTION-INDEX
001450             WHEN RC-MERGE-RATE-SHEET
001460                 MOVE 2 TO WS-FUNCTION-INDEX
001470             WHEN RC-FIND-RATE-SHEET
001480                 MOVE 3 TO WS-FUNCTION-INDEX
001490         END-EVALUATE
001500         PERFORM 0300-CALL-THE-FUNCTION
001510             THRU 0300-CALL-THE-FUNCTION-EXIT
001520     ELSE
001530         ADD 1 TO WS-BAD-STEP-COUNT
001540         DISPLAY "WMSRATE - *** BAD RC-FUNCTION-CODE '"
001550                 RC-FUNCTION-CODE "' - STEP SKIPPED ***".
001560
001570     PERFORM 0100-READ-RUN-CONTROL.
001580*
001590*    0300-CALL-THE-FUNCTION DISPATCHES ON WS-FUNCTION-INDEX.
001600*    THIS IS THE SHOP'S USUAL GO TO ... DEPENDING ON STYLE FOR
001610*    A SMALL FIXED SET OF BRANCHES - ADDING A FOURTH FUNCTION
001620*    LATER MEANS ADDING ONE MORE GO TO TARGET AND ONE MORE
001630*    03n0- PARAGRAPH, NOT ANOTHER LAYER OF IF-NESTING.  EACH LEG
001640*    FALLS OUT THROUGH GO TO 0300-CALL-THE-FUNCTION-EXIT SO
001650*    CONTROL NEVER RUNS ON INTO THE NEXT LEG BY ACCIDENT.
001660 0300-CALL-THE-FUNCTION.
001670
001680     GO TO 0310-CALL-RATE-INVOICE
001690           0320-CALL-MERGE-RATE-SHEET
001700           0330-CALL-FIND-RATE-SHEET
001710           DEPENDING ON WS-FUNCTION-INDEX.
001720     GO TO 0300-CALL-THE-FUNCTION-EXIT.
001730*
001740 0310-CALL-RATE-INVOICE.
001750
001760     CALL "RATEINVC" USING RUN-CONTROL-RECORD.
001770     GO TO 0300-CALL-THE-FUNCTION-EXIT.
001780*
001790 0320-CALL-MERGE-RATE-SHEET.
001800
001810     CALL "MRGRTSHT" USING RUN-CONTROL-RECORD.
001820     GO TO 0300-CALL-THE-FUNCTION-EXIT.
001830*
001840 0330-CALL-FIND-RATE-SHEET.
001850
001860     CALL "FNDRTSHT" USING RUN-CONTROL-RECORD.
001870*
001880 0300-CALL-THE-FUNCTION-EXIT.
001890     EXIT.
001900*
001910     COPY "PLGENERAL.CBL".
