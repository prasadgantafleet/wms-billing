000010*    SLLKREQ.CBL
000020*    FILE-CONTROL ENTRY FOR LOOKUP-REQUEST-FILE (MULTI-WAREHOUSE
000030*    RATE-SHEET LOOKUP REQUEST)
000040*    WRITTEN  DWK  1994-11-06   RQ 4474 - NEW FOR RATE-SHEET LOOK
000050*
000060    SELECT LOOKUP-REQUEST-FILE
000070        ASSIGN TO "LKREQFIL"
000080        ORGANIZATION IS LINE SEQUENTIAL
000090        FILE STATUS IS WS-LKREQ-FILE-STATUS.
