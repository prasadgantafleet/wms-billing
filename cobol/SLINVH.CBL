000010*    SLINVH.CBL
000020*    FILE-CONTROL ENTRY FOR INVOICE-FILE (HEADER, WRITTEN ONLY
000030*    WHEN A RATING RUN FINISHES WITH INV-STATUS OF "FINAL")
000040*    WRITTEN  CL   1991-04-10   INITIAL CREATION
000050*
000060    SELECT INVOICE-FILE
000070        ASSIGN TO "INVHFIL"
000080        ORGANIZATION IS SEQUENTIAL
000090        FILE STATUS IS WS-INVH-FILE-STATUS.
