000010*
000020*    PL-LOOK-FOR-WAREHOUSE-CHARGES.CBL
000030*    WITHIN THE CONTRACT CURRENTLY POSITIONED BY CT-IDX, FINDS TH
000040*    FIRST CT-WAREHOUSE-CHARGES GROUP WHOSE CT-WAREHOUSE-ID MATCH
000050*    WS-LOOKUP-WAREHOUSE-ID, LEAVING CT-WH-IDX POSITIONED ON IT.
000060*    CALLING PROGRAM MUST DECLARE WS-LOOKUP-WAREHOUSE-ID (PIC X(1
000070*    AND W-FOUND-WAREHOUSE (PIC X, 88 FOUND-WAREHOUSE VALUE "Y").
000080*    ABSENT CONTRACT, EMPTY WAREHOUSE LIST, OR NO MATCH ALL COME
000090*    BACK THE SAME WAY - NOT-FOUND, NOT AN ERROR (FLOW 1 STEP 4).
000100*
000110*    WRITTEN  CL   1991-04-11   INITIAL CREATION
000120*
000130 LOOK-FOR-WAREHOUSE-CHARGES.
000140
000150    MOVE "N" TO W-FOUND-WAREHOUSE.
000160    IF CT-WAREHOUSE-COUNT (CT-IDX) NOT EQUAL ZERO
000170        SET CT-WH-IDX TO 1
000180        SEARCH CT-WAREHOUSE-CHARGES
000190            AT END
000200                CONTINUE
000210            WHEN CT-WAREHOUSE-ID (CT-IDX, CT-WH-IDX) EQUAL
000220                 WS-LOOKUP-WAREHOUSE-ID
000230                MOVE "Y" TO W-FOUND-WAREHOUSE
000240        END-SEARCH.
