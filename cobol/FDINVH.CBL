000010*    FDINVH.CBL
000020*    RECORD LAYOUT FOR INVOICE-FILE - ONE HEADER PER RATING RUN
000030*    WRITTEN  CL   1991-04-10   INITIAL CREATION
000040*    CHANGED  DWK  1994-11-03   RQ 4472 - SPLIT PERIOD DATES OUT
000050*                                VIA REDEFINES FOR THE LISTING
000060*    CHANGED  RMT  1998-09-14   Y2K - PERIOD DATES ALREADY CCYYMM
000070*                                NO CENTURY WINDOW LOGIC REQUIRED
000075*    CHANGED  BTC  2003-05-19   RQ 5118 - RECORD CONTAINS WAS 63,
000076*                                DID NOT MATCH THE SUM OF THE
000077*                                FIELDS BELOW (67).  CORRECTED.
000080*
000090    FD  INVOICE-FILE
000100        LABEL RECORDS ARE STANDARD
000110        RECORD CONTAINS 67 CHARACTERS.
000120    01  INVOICE-RECORD.
000130        05  INV-CONTRACT-ID          PIC 9(09).
000140        05  INV-CUSTOMER-ID          PIC X(12).
000150        05  INV-WAREHOUSE-ID         PIC X(10).
000160        05  INV-PERIOD-START         PIC 9(08).
000170        05  INV-PERIOD-START-R REDEFINES
000180            INV-PERIOD-START.
000190            10  INV-PSTART-CCYY      PIC 9(04).
000200            10  INV-PSTART-MM        PIC 9(02).
000210            10  INV-PSTART-DD        PIC 9(02).
000220        05  INV-PERIOD-END           PIC 9(08).
000230        05  INV-PERIOD-END-R REDEFINES
000240            INV-PERIOD-END.
000250            10  INV-PEND-CCYY        PIC 9(04).
000260            10  INV-PEND-MM          PIC 9(02).
000270            10  INV-PEND-DD          PIC 9(02).
000280        05  INV-STATUS               PIC X(07).
000290        05  INV-TOTAL-AMOUNT         PIC S9(9)V9(2)
000300                                      COMP-3.
000310        05  INV-LINE-COUNT           PIC 9(03) COMP.
000320        05  FILLER                   PIC X(05).
