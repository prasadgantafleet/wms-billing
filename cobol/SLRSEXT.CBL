000010*    SLRSEXT.CBL
000020*    FILE-CONTROL ENTRY FOR RATE-SHEET-EXTRACT-FILE (FILTERED
000030*    RATE-SHEET RESULT OF A MULTI-WAREHOUSE LOOKUP)
000040*    WRITTEN  DWK  1994-11-06   RQ 4474 - NEW FOR RATE-SHEET LOOK
000050*
000060    SELECT RATE-SHEET-EXTRACT-FILE
000070        ASSIGN TO "RSEXTFIL"
000080        ORGANIZATION IS LINE SEQUENTIAL
000090        FILE STATUS IS WS-RSEXT-FILE-STATUS.
