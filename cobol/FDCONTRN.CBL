000010*    FDCONTRN.CBL
000020*    RECORD LAYOUT FOR CONTRACT-NEW-FILE - SAME SHAPE AS
000030*    FDCONTR.CBL, WRITTEN FRESH BY merge-rate-sheet.cob AS IT
000040*    REWRITES THE WHOLE RATE SHEET MASTER ONE CONTRACT AT A
000050*    TIME FROM WS-CONTRACT-TABLE.
000060*    WRITTEN  DWK  1994-11-05   RQ 4473 - NEW FOR RATE-SHEET MERG
000070*    CHANGED  DWK  1994-11-08   RQ 4473 - ADDED NWH-WAREHOUSE-ID-R
000080*                                REDEFINES TO MATCH FDCONTR.CBL
000090*    CHANGED  BTC  2003-05-19   RQ 5118 - NWH-CHARGES WAS OCCURS
000100*                                50, BELOW FDCONTR.CBL'S WH-CHARGES
000110*                                OCCURS 200 - THE SAME CONTRACT
000120*                                COULD NOT ROUND-TRIP THROUGH A
000130*                                MERGE RUN WITHOUT LOSING CHARGE
000140*                                LINES.  RAISED TO 200 TO MATCH.
000150*
000160    FD  CONTRACT-NEW-FILE
000170        LABEL RECORDS ARE STANDARD
000180        RECORD CONTAINS 80 TO 14785 CHARACTERS
000190        RECORDING MODE IS V.
000200    01  NEW-CONTRACT-RECORD.
000210        05  NCN-CONTRACT-ID          PIC 9(09).
000220        05  NCN-CUSTOMER-ID          PIC X(12).
000230        05  NCN-CONTRACT-NAME        PIC X(30).
000240        05  NCN-WAREHOUSE-COUNT      PIC 9(03) COMP.
000250        05  NCN-WAREHOUSE-CHARGES
000260                        OCCURS 50 TIMES
000270                        INDEXED BY NWH-IDX.
000280            10  NWH-WAREHOUSE-ID         PIC X(10).
000290            10  NWH-WAREHOUSE-ID-R REDEFINES
000300                NWH-WAREHOUSE-ID.
000310                15  NWH-WAREHOUSE-PREFIX PIC X(02).
000320                15  NWH-WAREHOUSE-SUFFIX PIC X(08).
000330            10  NWH-CHARGE-COUNT         PIC 9(03) COMP.
000340            10  NWH-CHARGES
000350                        OCCURS 200 TIMES
000360                        INDEXED BY NCH-IDX.
000370                15  NCH-CATEGORY             PIC X(11).
000380                15  NCH-TYPE                 PIC X(20).
000390                15  NCH-RATE                 PIC S9(7)V9(4)
000400                                              COMP-3.
000410                15  NCH-UNIT                 PIC X(10).
000420                15  NCH-ACCESSORIAL-TYPE     PIC X(24).
000430        05  FILLER                   PIC X(20).
