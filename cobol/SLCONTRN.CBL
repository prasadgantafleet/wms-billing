000010*    SLCONTRN.CBL
000020*    FILE-CONTROL ENTRY FOR CONTRACT-NEW-FILE - THE REWRITTEN
000030*    RATE SHEET MASTER PRODUCED BY merge-rate-sheet.cob.  OLD-
000040*    MASTER/NEW-MASTER STYLE, SAME AS THE SHOP HAS ALWAYS DONE
000050*    FOR CONTRACT-FILE, SINCE THERE IS NO KSDS HANDLER HERE TO
000060*    REWRITE A SINGLE VARIABLE-LENGTH RECORD IN PLACE.  A LATER
000070*    JOB STEP COPIES CONTRNEW OVER CONTRFIL.
000080*    WRITTEN  DWK  1994-11-05   RQ 4473 - NEW FOR RATE-SHEET MERG
000090*
000100    SELECT CONTRACT-NEW-FILE
000110        ASSIGN TO "CONTRNEW"
000120        ORGANIZATION IS LINE SEQUENTIAL
000130        FILE STATUS IS WS-CONTRN-FILE-STATUS.
