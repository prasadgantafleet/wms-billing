000010*    SLRUNCT.CBL
000020*    FILE-CONTROL ENTRY FOR RUN-CONTROL-FILE (ONE CONTROL RECORD
000030*    PER BATCH STEP - TELLS THE DRIVER WHICH FUNCTION TO RUN)
000040*    WRITTEN  CL   1991-04-07   INITIAL CREATION
000050*
000060    SELECT RUN-CONTROL-FILE
000070        ASSIGN TO "RUNCTFIL"
000080        ORGANIZATION IS SEQUENTIAL
000090        FILE STATUS IS WS-RUNCT-FILE-STATUS.
