000010*    FDCHGUP.CBL
000020*    RECORD LAYOUT FOR CHARGE-UPDATE-FILE
000030*    FIRST RECORD FOR A CONTRACT-ID CARRIES CU-CUSTOMER-ID/
000040*    CU-CONTRACT-NAME; ONE RECORD PER INCOMING WAREHOUSE GROUP,
000050*    IN REQUEST ORDER (SEE BUSINESS RULE - RATE-SHEET MERGE RULES
000060*    WRITTEN  DWK  1994-11-05   RQ 4473 - NEW FOR RATE-SHEET MERG
000062*    CHANGED  DWK  1994-11-08   RQ 4473 - ADDED CU-WAREHOUSE-ID-R
000064*                                REDEFINES TO MATCH FDCONTR.CBL
000070*
000080    FD  CHARGE-UPDATE-FILE
000090        LABEL RECORDS ARE STANDARD
000100        RECORD CONTAINS 80 TO 3178 CHARACTERS
000110        RECORDING MODE IS V.
000120    01  CHARGE-UPDATE-RECORD.
000130        05  CU-CONTRACT-ID           PIC 9(09).
000140        05  CU-CUSTOMER-ID           PIC X(12).
000150        05  CU-CONTRACT-NAME         PIC X(30).
000160        05  CU-WAREHOUSE-ID          PIC X(10).
000162        05  CU-WAREHOUSE-ID-R REDEFINES
000164            CU-WAREHOUSE-ID.
000166            10  CU-WAREHOUSE-PREFIX  PIC X(02).
000168            10  CU-WAREHOUSE-SUFFIX  PIC X(08).
000170        05  CU-CHARGE-COUNT          PIC 9(03) COMP.
000180        05  CU-CHARGES
000190                        OCCURS 200 TIMES
000200                        INDEXED BY CU-CHG-IDX.
000210            10  CU-CHG-CATEGORY          PIC X(11).
000220            10  CU-CHG-TYPE              PIC X(20).
000230            10  CU-CHG-RATE              PIC S9(7)V9(4)
000240                                          COMP-3.
000250            10  CU-CHG-UNIT              PIC X(10).
000260            10  CU-CHG-ACCESSORIAL-TYPE  PIC X(24).
000270        05  FILLER                   PIC X(16).
