000010*
000020*    PL-LOOK-FOR-CONTRACT.CBL
000030*    LOOKS UP WS-LOOKUP-CONTRACT-ID IN WS-CONTRACT-TABLE, LEAVING
000040*    CT-IDX POSITIONED ON THE MATCH.  CALLING PROGRAM MUST DECLAR
000050*    WS-LOOKUP-CONTRACT-ID (PIC 9(09)) AND W-FOUND-CONTRACT
000060*    (PIC X, 88 FOUND-CONTRACT VALUE "Y").
000070*
000080*    WRITTEN  CL   1991-04-11   INITIAL CREATION
000090*
000100 LOOK-FOR-CONTRACT.
000110
000120    MOVE "N" TO W-FOUND-CONTRACT.
000130    IF WS-CONTRACT-COUNT NOT EQUAL ZERO
000140        SET CT-IDX TO 1
000150        SEARCH WS-CONTRACT-ENTRY
000160            AT END
000170                CONTINUE
000180            WHEN CT-CONTRACT-ID (CT-IDX) EQUAL
000190                 WS-LOOKUP-CONTRACT-ID
000200                MOVE "Y" TO W-FOUND-CONTRACT
000210        END-SEARCH.
