000010*    SLCONTR.CBL
000020*    FILE-CONTROL ENTRY FOR CONTRACT-FILE (RATE SHEET MASTER)
000030*    WRITTEN  CL   1991-04-08   INITIAL CREATION FOR WMS BILLING
000040*    CHANGED  DWK  1994-11-02   RQ 4471 - REMOVED VSAM START LOGI
000050*                                BILLING SHOP HAS NO KSDS HANDLER
000060*
000070    SELECT CONTRACT-FILE
000080        ASSIGN TO "CONTRFIL"
000090        ORGANIZATION IS LINE SEQUENTIAL
000100        FILE STATUS IS WS-CONTR-FILE-STATUS.
