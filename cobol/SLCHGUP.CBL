000010*    SLCHGUP.CBL
000020*    FILE-CONTROL ENTRY FOR CHARGE-UPDATE-FILE (INCOMING RATE-SHE
000030*    MERGE REQUEST - ONE RECORD PER WAREHOUSE BEING REPLACED)
000040*    WRITTEN  DWK  1994-11-05   RQ 4473 - NEW FOR RATE-SHEET MERG
000050*
000060    SELECT CHARGE-UPDATE-FILE
000070        ASSIGN TO "CHGUPFIL"
000080        ORGANIZATION IS LINE SEQUENTIAL
000090        FILE STATUS IS WS-CHGUP-FILE-STATUS.
