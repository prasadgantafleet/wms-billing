000010*    FDACTIV.CBL
000020*    RECORD LAYOUT FOR ACTIVITY-FILE - ONE BILLABLE EVENT PER LIN
000030*    SCOPED BY THE RUN-CONTROL RECORD TO ONE CONTRACT / WAREHOUSE
000040*    PERIOD (NO KEY ON THIS FILE - READ AND RATED IN FILE ORDER)
000050*
000060*    WRITTEN  CL   1991-04-09   INITIAL CREATION
000070*    CHANGED  DWK  1994-11-02   RQ 4471 - ADDED ACT-AMOUNT WORK F
000080*                                SO THE RATING RESULT TRAVELS WIT
000090*                                THE ACTIVITY RECORD IN STORAGE
000100*    CHANGED  BTC  2003-05-19   RQ 5118 - RECORD CONTAINS WAS 82,
000110*                                DID NOT MATCH THE SUM OF THE
000120*                                FIELDS BELOW (57).  CORRECTED.
000130*    CHANGED  BTC  2003-05-19   RQ 5118 - CONFIRMED WITH RATEINVC
000140*                                THAT ACT-AMOUNT (BELOW) IS NOT
000150*                                MOVED TO OR FROM ANYWHERE IN THE
000160*                                CURRENT PROGRAM - SEE THE FIELD
000170*                                NOTE.  LEFT IN PLACE, NOT REMOVED.
000180*
000190    FD  ACTIVITY-FILE
000200        LABEL RECORDS ARE STANDARD
000210        RECORD CONTAINS 57 CHARACTERS.
000220    01  ACTIVITY-RECORD.
000230        05  ACT-TYPE                 PIC X(20).
000240        05  ACT-CATEGORY             PIC X(11).
000250        05  ACT-WAREHOUSE-ID         PIC X(10).
000260        05  ACT-WAREHOUSE-ID-R REDEFINES
000270            ACT-WAREHOUSE-ID.
000280            10  ACT-WAREHOUSE-PREFIX PIC X(02).
000290            10  ACT-WAREHOUSE-SUFFIX PIC X(08).
000300        05  ACT-QUANTITY             PIC S9(7)V9(4)
000310                                      COMP-3.
000320        05  ACT-AMOUNT               PIC S9(9)V9(2)
000330                                      COMP-3.
000340*           CARRIED FOR RECORD-LAYOUT PARITY WITH THE ON-DISK FD
000350*           ONLY, NOT FOR ANY OTHER REASON - ACTIVITY-FILE
000360*           IS INPUT-ONLY, AND RATEINVC PRICES EACH ACTIVITY
000370*           INTO IL-AMOUNT ON INVOICE-LINE-RECORD, NEVER BACK
000380*           ONTO THIS FIELD.  INTENTIONALLY UNUSED, NOT A BUG.
000390        05  FILLER                   PIC X(04).
