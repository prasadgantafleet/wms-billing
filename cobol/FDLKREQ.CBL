000010*    FDLKREQ.CBL
000020*    RECORD LAYOUT FOR LOOKUP-REQUEST-FILE - ONE REQUEST PER RUN
000030*    LQ-CONTRACT-NAME IS OPTIONAL (BLANK MEANS NOT SUPPLIED)
000040*    WRITTEN  DWK  1994-11-06   RQ 4474 - NEW FOR RATE-SHEET LOOK
000042*    CHANGED  DWK  1994-11-08   RQ 4474 - ADDED LQ-WAREHOUSE-ID-R
000044*                                REDEFINES TO MATCH FDCONTR.CBL
000046*    CHANGED  BTC  2003-05-19   RQ 5118 - RECORD CONTAINS WAS 552,
000047*                                DID NOT MATCH THE SUM OF THE
000048*                                FIELDS BELOW (554).  CORRECTED.
000050*
000060    FD  LOOKUP-REQUEST-FILE
000070        LABEL RECORDS ARE STANDARD
000080        RECORD CONTAINS 554 CHARACTERS.
000090    01  LOOKUP-REQUEST-RECORD.
000100        05  LQ-CUSTOMER-ID           PIC X(12).
000110        05  LQ-CONTRACT-NAME         PIC X(30).
000120        05  LQ-WAREHOUSE-COUNT       PIC 9(03) COMP.
000130        05  LQ-WAREHOUSE-IDS
000140                        OCCURS 50 TIMES
000150                        INDEXED BY LQ-WH-IDX.
000160            10  LQ-WAREHOUSE-ID          PIC X(10).
000162            10  LQ-WAREHOUSE-ID-R REDEFINES
000164                LQ-WAREHOUSE-ID.
000166                15  LQ-WAREHOUSE-PREFIX PIC X(02).
000168                15  LQ-WAREHOUSE-SUFFIX PIC X(08).
000170        05  FILLER                   PIC X(10).
