000010*
000020*    wscontbl.cbl
000030*    WORKING-STORAGE TABLE HOLDING ALL CONTRACTS (RATE SHEETS)
000040*    READ FROM CONTRACT-FILE AT THE START OF A RUN - SEE
000050*    PL-LOAD-CONTRACT-TABLE.CBL.  SIZED FOR THE CURRENT BOOK OF
000060*    BUSINESS; RAISE WS-MAX-CONTRACTS/WS-MAX-WAREHOUSES/
000070*    WS-MAX-CHARGES TOGETHER IF THE SHOP OUTGROWS THESE LIMITS.
000080*
000090*    WRITTEN  CL   1991-04-08   INITIAL CREATION
000100*    CHANGED  DWK  1994-11-02   RQ 4471 - RAISED WAREHOUSE MAX TO
000110*    CHANGED  BTC  2003-05-19   RQ 5118 - WS-MAX-WAREHOUSES WAS
000120*                                20 AND WS-MAX-CHARGES WAS 50,
000130*                                BOTH BELOW WHAT FDCONTR.CBL ALLOWS
000140*                                ON DISK (50 WAREHOUSES, 200
000150*                                CHARGES); PL-LOAD-CONTRACT-TABLE
000160*                                COULD RUN PAST THE END OF THESE
000170*                                TABLES ON A FULL CONTRACT.  RAISED
000180*                                BOTH TO MATCH THE FD EXACTLY.
000190*
000200    01  WS-CONTRACT-TABLE.
000210        05  WS-CONTRACT-ENTRY
000220                        OCCURS 200 TIMES
000230                        INDEXED BY CT-IDX.
000240            10  CT-CONTRACT-ID           PIC 9(09).
000250            10  CT-CUSTOMER-ID           PIC X(12).
000260            10  CT-CONTRACT-NAME         PIC X(30).
000270            10  CT-WAREHOUSE-COUNT       PIC 9(03) COMP.
000280            10  CT-WAREHOUSE-CHARGES
000290                        OCCURS 50 TIMES
000300                        INDEXED BY CT-WH-IDX.
000310                15  CT-WAREHOUSE-ID          PIC X(10).
000320                15  CT-CHARGE-COUNT          PIC 9(03)
000330                                              COMP.
000340                15  CT-CHARGES
000350                        OCCURS 200 TIMES
000360                        INDEXED BY CT-CHG-IDX.
000370                    20  CT-CHG-CATEGORY          PIC X(11).
000380                    20  CT-CHG-TYPE              PIC X(20).
000390                    20  CT-CHG-RATE              PIC S9(7)V9(4)
000400                                                  COMP-3.
000410                    20  CT-CHG-UNIT              PIC X(10).
000420                    20  CT-CHG-ACCESSORIAL-TYPE  PIC X(24).
000430                15  FILLER                   PIC X(10).
000440            10  FILLER                   PIC X(10).
000450    77  WS-CONTRACT-COUNT               PIC 9(05) COMP.
000460    77  WS-MAX-CONTRACTS                PIC 9(05) COMP
000470                                         VALUE 200.
000480    77  WS-MAX-WAREHOUSES               PIC 9(03) COMP
000490                                         VALUE 50.
000500    77  WS-MAX-CHARGES                  PIC 9(03) COMP
000510                                         VALUE 200.
