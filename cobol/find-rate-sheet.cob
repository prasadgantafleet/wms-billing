000010*
000020*    IDENTIFICATION DIVISION.
000030*
000040 IDENTIFICATION DIVISION.
000050 PROGRAM-ID.    FNDRTSHT.
000060 AUTHOR.        D KOVACS.
000070 INSTALLATION.  WAREHOUSE BILLING - DATA PROCESSING.
000080 DATE-WRITTEN.  11/06/94.
000090 DATE-COMPILED.
000100 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000110*
000120*    CHANGE LOG
000130*    ----------
000140*    WRITTEN  DWK  1994-11-06   RQ 4474 - INITIAL CREATION.  FIND
000150*                                THE ONE RATE SHEET WHOSE WAREHOUSE
000160*                                SET COVERS EVERY WAREHOUSE-ID IN
000170*                                THE INCOMING LOOKUP REQUEST AND
000180*                                WRITE BACK ONLY THE REQUESTED
000190*                                WAREHOUSE GROUPS.  ZERO OR MORE
000200*                                THAN ONE MATCH IS REPORTED, NOT
000210*                                ABENDED.
000220*    CHANGED  RMT  1999-01-06   Y2K - NO DATE FIELDS TOUCHED BY THIS
000230*                                PROGRAM, REVIEWED AND FOUND CENTURY
000240*                                SAFE AS WRITTEN, SIGNED OFF RMT.
000250*    CHANGED  BTC  2003-05-19   RQ 5118 - WALKED THE WHOLE
000260*                                PROCEDURE DIVISION AND ADDED THE
000270*                                NARRATIVE COMMENTS THAT SHOULD
000280*                                HAVE BEEN HERE ALL ALONG - SAME
000290*                                PASS MADE OVER RATEINVC AND
000300*                                MRGRTSHT THIS SAME TICKET.
000310*
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SOURCE-COMPUTER. IBM-370.
000350 OBJECT-COMPUTER. IBM-370.
000360 SPECIAL-NAMES.
000370     C01 IS TOP-OF-FORM.
000380 INPUT-OUTPUT SECTION.
000390 FILE-CONTROL.
000400
000410*    CONTRACT-FILE IS THE MASTER RATE SHEET FILE, LOADED WHOLE
000420*    INTO WS-CONTRACT-TABLE BELOW.  LOOKUP-REQUEST-FILE CARRIES
000430*    THE INCOMING QUESTION - "WHICH CONTRACT COVERS THESE
000440*    WAREHOUSES" - AND RATE-SHEET-EXTRACT-FILE IS WHERE THE
000450*    ANSWER, IF ANY, IS WRITTEN.
000460     COPY "SLCONTR.CBL".
000470     COPY "SLLKREQ.CBL".
000480     COPY "SLRSEXT.CBL".
000490*
000500 DATA DIVISION.
000510 FILE SECTION.
000520
000530     COPY "FDCONTR.CBL".
000540     COPY "FDLKREQ.CBL".
000550     COPY "FDRSEXT.CBL".
000560*
000570 WORKING-STORAGE SECTION.
000580
000590*    LOADED BY LOAD-CONTRACT-TABLE (COPIED IN FROM
000600*    PL-LOAD-CONTRACT-TABLE.CBL AT THE BOTTOM OF THIS PROGRAM) -
000610*    THE WHOLE RATE SHEET MASTER, IN MEMORY, FOR THE LIFE OF
000620*    THE RUN.
000630     COPY "wscontbl.cbl".
000640
000650*    FILE-STATUS BYTES, CHECKED AFTER EACH OPEN/READ/WRITE BY
000660*    THE PL- MEMBERS COPIED IN AT THE BOTTOM OF THIS PROGRAM.
000670 01  WS-CONTR-FILE-STATUS         PIC X(02).
000680 01  WS-LKREQ-FILE-STATUS         PIC X(02).
000690 01  WS-RSEXT-FILE-STATUS         PIC X(02).
000700
000710*    END-OF-FILE SWITCH FOR CONTRACT-FILE, SET BY
000720*    PL-LOAD-CONTRACT-TABLE.CBL'S OWN READ PARAGRAPH.
000730 01  W-END-OF-CONTR-FILE          PIC X(01).
000740     88  END-OF-CONTR-FILE        VALUE "Y".
000750
000760*    THIS PROGRAM ONLY EVER READS ONE LOOKUP-REQUEST-RECORD -
000770*    THE SWITCH EXISTS SO 0000 CAN TELL A TRULY EMPTY FILE FROM
000780*    A FILE WITH A REQUEST ON IT.
000790 01  W-END-OF-LKREQ-FILE          PIC X(01).
000800     88  END-OF-LKREQ-FILE        VALUE "Y".
000810
000820*    SET BY PL-LOAD-CONTRACT-TABLE.CBL WHEN TWO CONTRACT-FILE
000830*    RECORDS SHARE A CONTRACT-ID - NOT USED BY THIS PROGRAM'S
000840*    OWN LOGIC, BUT THE FIELD MUST BE DECLARED BEFORE THE COPY
000850*    MEMBER BELOW OR IT WILL NOT COMPILE.
000860 01  W-FOUND-DUP-CONTRACT         PIC X(01).
000870     88  FOUND-DUP-CONTRACT       VALUE "Y".
000880
000890*    SET BY PL-LOOK-FOR-WAREHOUSE-CHARGES.CBL - "Y" IF
000900*    WS-LOOKUP-WAREHOUSE-ID WAS FOUND UNDER THE CONTRACT AT
000910*    CT-IDX.  DOUBLE DUTY: 0120 ALSO USES IT TO SPOT A
000920*    DUPLICATE WAREHOUSE-ID WITHIN THE SAME LOOKUP REQUEST.
000930 01  W-FOUND-WAREHOUSE            PIC X(01).
000940     88  FOUND-WAREHOUSE          VALUE "Y".
000950
000960*    SET "Y" GOING INTO 0220-TEST-SHEET-IS-SUPERSET AND DRIVEN
000970*    TO "N" THE MOMENT ANY ONE REQUESTED WAREHOUSE IS MISSING
000980*    FROM THE CANDIDATE CONTRACT - A CONTRACT ONLY QUALIFIES IF
000990*    IT COVERS EVERY WAREHOUSE ON THE REQUEST, NOT JUST SOME.
001000 01  W-SHEET-IS-SUPERSET          PIC X(01).
001010     88  SHEET-IS-SUPERSET        VALUE "Y".
001020
001030*    WORKING COPY OF THE WAREHOUSE-ID CURRENTLY BEING TESTED OR
001040*    EXTRACTED - FED TO PL-LOOK-FOR-WAREHOUSE-CHARGES.CBL.
001050 01  WS-LOOKUP-WAREHOUSE-ID       PIC X(10).
001060*
001070*    WS-REQUEST-TABLE HOLDS THE DEDUPLICATED, BLANK-STRIPPED SET
001080*    OF WAREHOUSE-IDS FROM THE INCOMING LOOKUP-REQUEST-RECORD -
001090*    BUILT ONCE BY 0100-NORMALIZE-REQUEST AND THEN READ-ONLY FOR
001100*    THE REST OF THE RUN.
001110 01  WS-REQUEST-TABLE.
001120     05  WS-REQ-ENTRY
001130                     OCCURS 50 TIMES
001140                     INDEXED BY WS-REQ-IDX.
001150         10  WS-REQ-WAREHOUSE-ID      PIC X(10).
001160 01  WS-REQ-COUNT                 PIC 9(03) COMP.
001170*
001180*    WS-MATCH-TABLE REMEMBERS WHICH WS-CONTRACT-TABLE SLOTS
001190*    QUALIFIED AS A SUPERSET MATCH - ONLY THE FIRST TEN ARE KEPT,
001200*    SINCE AN "AMBIGUOUS" RESULT ONLY NEEDS A COUNT AND A FEW
001210*    EXAMPLES FOR THE DISPLAY LINE, NOT EVERY MATCH.
001220 01  WS-MATCH-TABLE.
001230     05  WS-MATCH-CT-IDX
001240                     OCCURS 10 TIMES
001250                     PIC 9(03) COMP.
001260 01  WS-MATCH-COUNT               PIC 9(03) COMP.
001270 01  WS-WHICH-MATCH                PIC 9(03) COMP.
001280
001290 77  WS-RETURN-CODE                PIC S9(04) COMP.
001300 77  WS-ABEND-MESSAGE              PIC X(60).
001310*
001320 LINKAGE SECTION.
001330*
001340*    SAME LAYOUT AS FDRUNCT.CBL'S RUN-CONTROL-RECORD, RESTATED
001350*    HERE BECAUSE THIS PROGRAM DOES NOT OPEN RUN-CONTROL-FILE
001360*    ITSELF - WMSRATE PASSES THE RECORD DOWN ON THE CALL.
001370 01  LS-RUN-CONTROL-RECORD.
001380*        "F" ON THE WAY IN - ALREADY CHECKED BY THE CALLER.
001390     05  RC-FUNCTION-CODE         PIC X(01).
001400*        NOT USED BY THIS PROGRAM - THE LOOKUP IS KEYED BY
001410*        CUSTOMER-ID/WAREHOUSE SET ON LOOKUP-REQUEST-RECORD,
001420*        NOT BY CONTRACT-ID.
001430     05  RC-CONTRACT-ID           PIC 9(09).
001440*        NOT USED BY THIS PROGRAM - THE WAREHOUSE SET TO MATCH
001450*        COMES FROM LOOKUP-REQUEST-FILE, NOT FROM THE CONTROL
001460*        RECORD.
001470     05  RC-WAREHOUSE-ID          PIC X(10).
001480*        NOT USED BY THIS PROGRAM - A LOOKUP HAS NO BILLING
001490*        PERIOD.
001500     05  RC-PERIOD-START          PIC 9(08).
001510     05  RC-PERIOD-END            PIC 9(08).
001520*        NOT USED BY THIS PROGRAM - A LOOKUP NEVER WRITES AN
001530*        INVOICE, SO PREVIEW/FINAL HAS NOTHING TO CONTROL HERE.
001540     05  RC-PREVIEW-FLAG          PIC X(01).
001550     05  FILLER                   PIC X(07).
001560*
001570 PROCEDURE DIVISION USING LS-RUN-CONTROL-RECORD.
001580*
001590*    0000-FIND-RATE-SHEET IS THE ONLY PARAGRAPH CALLED FROM
001600*    WMSRATE.  IT LOADS THE RATE SHEET MASTER, NORMALIZES THE
001610*    INCOMING REQUEST, SEARCHES FOR A QUALIFYING CONTRACT, AND
001620*    REPORTS EXACTLY ONE OF THREE OUTCOMES - NOT FOUND, FOUND
001630*    (EXTRACT WRITTEN), OR AMBIGUOUS.
001640 0000-FIND-RATE-SHEET.
001650
001660     PERFORM LOAD-CONTRACT-TABLE.
001670
001680     MOVE "N" TO W-END-OF-LKREQ-FILE.
001690     OPEN INPUT LOOKUP-REQUEST-FILE.
001700     READ LOOKUP-REQUEST-FILE
001710         AT END
001720             DISPLAY "FNDRTSHT - *** LOOKUP-REQUEST-FILE "
001730                     "IS EMPTY ***"
001740             MOVE "Y" TO W-END-OF-LKREQ-FILE
001750     END-READ.
001760
001770     IF NOT END-OF-LKREQ-FILE
001780         PERFORM 0100-NORMALIZE-REQUEST
001790         IF WS-REQ-COUNT EQUAL ZERO
001800*            EVERY WAREHOUSE-ID ON THE REQUEST WAS BLANK -
001810*            NOTHING TO SEARCH FOR.
001820             DISPLAY "FNDRTSHT - *** AT LEAST ONE WAREHOUSE-ID "
001830                     "IS REQUIRED ***"
001840         ELSE
001850             PERFORM 0200-FIND-MATCHING-CONTRACTS
001860*            EXACTLY ONE MATCH WRITES THE EXTRACT; ZERO OR
001870*            MORE THAN ONE IS REPORTED AND NOTHING IS WRITTEN -
001880*            THIS SHOP WOULD RATHER HAVE THE OPERATOR RE-RUN A
001890*            TIGHTER REQUEST THAN GUESS WHICH SHEET WAS MEANT.
001900             EVALUATE WS-MATCH-COUNT
001910                 WHEN ZERO
001920                     DISPLAY "FNDRTSHT - *** NOT FOUND *** "
001930                             LQ-CUSTOMER-ID
001940                 WHEN 1
001950                     MOVE WS-MATCH-CT-IDX (1) TO WS-WHICH-MATCH
001960                     SET CT-IDX TO WS-WHICH-MATCH
001970                     PERFORM 0300-WRITE-EXTRACT-RECORD
001980                 WHEN OTHER
001990                     DISPLAY "FNDRTSHT - *** AMBIGUOUS, "
002000                             WS-MATCH-COUNT
002010                             " RATE SHEETS MATCHED *** "
002020                             LQ-CUSTOMER-ID
002030             END-EVALUATE
002040         END-IF
002050     END-IF.
002060
002070     CLOSE LOOKUP-REQUEST-FILE.
002080     EXIT PROGRAM.
002090*
002100*    0100-NORMALIZE-REQUEST BUILDS WS-REQUEST-TABLE FROM THE
002110*    INCOMING LOOKUP-REQUEST-RECORD - BLANK WAREHOUSE-IDS AND
002120*    REPEATS ARE DROPPED, NOT REJECTED, SINCE A LOOKUP REQUEST
002130*    IS JUST A QUESTION AND HAS NOTHING TO VALIDATE AGAINST.
002140 0100-NORMALIZE-REQUEST.
002150
002160     MOVE ZERO TO WS-REQ-COUNT.
002170
002180     PERFORM 0110-NORMALIZE-ONE-WAREHOUSE
002190         VARYING LQ-WH-IDX FROM 1 BY 1
002200         UNTIL LQ-WH-IDX GREATER LQ-WAREHOUSE-COUNT.
002210*
002220*    0110-NORMALIZE-ONE-WAREHOUSE STAGES ONE ENTRY OF THE
002230*    INCOMING REQUEST INTO WS-REQUEST-TABLE, SKIPPING BLANKS
002240*    AND DUPLICATES.
002250 0110-NORMALIZE-ONE-WAREHOUSE.
002260
002270     IF LQ-WAREHOUSE-ID (LQ-WH-IDX) NOT EQUAL SPACES
002280         MOVE LQ-WAREHOUSE-ID (LQ-WH-IDX) TO
002290              WS-LOOKUP-WAREHOUSE-ID
002300         PERFORM 0120-CHECK-FOR-DUP-REQUEST
002310         IF NOT FOUND-WAREHOUSE
002320             ADD 1 TO WS-REQ-COUNT
002330             SET WS-REQ-IDX TO WS-REQ-COUNT
002340             MOVE LQ-WAREHOUSE-ID (LQ-WH-IDX) TO
002350                  WS-REQ-WAREHOUSE-ID (WS-REQ-IDX)
002360         END-IF
002370     END-IF.
002380*
002390*    0120-CHECK-FOR-DUP-REQUEST SEARCHES WHAT HAS ALREADY BEEN
002400*    STAGED FOR THE CURRENT WAREHOUSE-ID - REUSES W-FOUND-
002410*    WAREHOUSE, THE SAME SWITCH 0230 BELOW USES FOR A DIFFERENT
002420*    QUESTION, SINCE THE TWO USES NEVER OVERLAP IN ONE RUN.
002430 0120-CHECK-FOR-DUP-REQUEST.
002440
002450     MOVE "N" TO W-FOUND-WAREHOUSE.
002460     IF WS-REQ-COUNT NOT EQUAL ZERO
002470         SET WS-REQ-IDX TO 1
002480         SEARCH WS-REQ-ENTRY
002490             AT END
002500                 CONTINUE
002510             WHEN WS-REQ-WAREHOUSE-ID (WS-REQ-IDX) EQUAL
002520                  WS-LOOKUP-WAREHOUSE-ID
002530                 MOVE "Y" TO W-FOUND-WAREHOUSE
002540         END-SEARCH.
002550*
002560*    0200-FIND-MATCHING-CONTRACTS WALKS THE WHOLE RATE SHEET
002570*    MASTER TABLE LOOKING FOR EVERY CONTRACT THAT QUALIFIES -
002580*    DOES NOT STOP AT THE FIRST MATCH, SINCE THE CALLER NEEDS TO
002590*    KNOW IF THE REQUEST WAS AMBIGUOUS.
002600 0200-FIND-MATCHING-CONTRACTS.
002610
002620     MOVE ZERO TO WS-MATCH-COUNT.
002630
002640     PERFORM 0210-TEST-ONE-CONTRACT
002650         VARYING CT-IDX FROM 1 BY 1
002660         UNTIL CT-IDX GREATER WS-CONTRACT-COUNT.
002670*
002680*    0210-TEST-ONE-CONTRACT FIRST CHECKS THE CUSTOMER-ID AND
002690*    (IF GIVEN) THE CONTRACT NAME - CHEAP TESTS FIRST - BEFORE
002700*    EVER CALLING THE MORE EXPENSIVE SUPERSET CHECK BELOW.
002710 0210-TEST-ONE-CONTRACT.
002720
002730     IF CT-CUSTOMER-ID (CT-IDX) EQUAL LQ-CUSTOMER-ID
002740        AND (LQ-CONTRACT-NAME EQUAL SPACES
002750             OR CT-CONTRACT-NAME (CT-IDX) EQUAL LQ-CONTRACT-NAME)
002760         PERFORM 0220-TEST-SHEET-IS-SUPERSET
002770         IF SHEET-IS-SUPERSET
002780             ADD 1 TO WS-MATCH-COUNT
002790*            ONLY THE FIRST TEN MATCHES ARE KEPT - SEE
002800*            WS-MATCH-TABLE'S COMMENT ABOVE.
002810             IF WS-MATCH-COUNT NOT GREATER 10
002820                 MOVE CT-IDX TO WS-MATCH-CT-IDX (WS-MATCH-COUNT)
002830             END-IF
002840         END-IF
002850     END-IF.
002860*
002870*    0220-TEST-SHEET-IS-SUPERSET PROVES (OR DISPROVES) THAT THE
002880*    CANDIDATE CONTRACT'S WAREHOUSE SET COVERS EVERY WAREHOUSE
002890*    ON THE NORMALIZED REQUEST.  A CONTRACT WITH EXTRA
002900*    WAREHOUSES NOT ON THE REQUEST STILL QUALIFIES - ONLY A
002910*    MISSING ONE DISQUALIFIES IT.
002920 0220-TEST-SHEET-IS-SUPERSET.
002930
002940     MOVE "Y" TO W-SHEET-IS-SUPERSET.
002950
002960     PERFORM 0230-TEST-ONE-REQUESTED-WAREHOUSE
002970         VARYING WS-REQ-IDX FROM 1 BY 1
002980         UNTIL WS-REQ-IDX GREATER WS-REQ-COUNT
002990            OR NOT SHEET-IS-SUPERSET.
003000*
003010*    0230-TEST-ONE-REQUESTED-WAREHOUSE ASKS PL-LOOK-FOR-
003020*    WAREHOUSE-CHARGES.CBL WHETHER THE CANDIDATE CONTRACT AT
003030*    CT-IDX CARRIES THIS ONE WAREHOUSE-ID.
003040 0230-TEST-ONE-REQUESTED-WAREHOUSE.
003050
003060     MOVE WS-REQ-WAREHOUSE-ID (WS-REQ-IDX) TO
003070          WS-LOOKUP-WAREHOUSE-ID.
003080     PERFORM LOOK-FOR-WAREHOUSE-CHARGES.
003090
003100     IF NOT FOUND-WAREHOUSE
003110         MOVE "N" TO W-SHEET-IS-SUPERSET.
003120*
003130*    0300-WRITE-EXTRACT-RECORD BUILDS AND WRITES THE ONE
003140*    RATE-SHEET-EXTRACT-RECORD FOR THE SINGLE MATCHED CONTRACT -
003150*    ONLY THE REQUESTED WAREHOUSE GROUPS GO OUT, NOT THE WHOLE
003160*    CONTRACT, EVEN IF THE CONTRACT CARRIES MORE WAREHOUSES THAN
003170*    WERE ASKED FOR.
003180 0300-WRITE-EXTRACT-RECORD.
003190
003200     MOVE CT-CONTRACT-ID (CT-IDX)   TO RX-CONTRACT-ID.
003210     MOVE CT-CUSTOMER-ID (CT-IDX)   TO RX-CUSTOMER-ID.
003220     MOVE CT-CONTRACT-NAME (CT-IDX) TO RX-CONTRACT-NAME.
003230     MOVE WS-REQ-COUNT               TO RX-WAREHOUSE-COUNT.
003240
003250     OPEN OUTPUT RATE-SHEET-EXTRACT-FILE.
003260
003270     PERFORM 0310-WRITE-ONE-EXTRACT-WAREHOUSE
003280         VARYING WS-REQ-IDX FROM 1 BY 1
003290         UNTIL WS-REQ-IDX GREATER WS-REQ-COUNT.
003300
003310     WRITE RATE-SHEET-EXTRACT-RECORD.
003320     CLOSE RATE-SHEET-EXTRACT-FILE.
003330
003340     DISPLAY "FNDRTSHT - CONTRACT " RX-CONTRACT-ID
003350             " MATCHED, " WS-REQ-COUNT " WAREHOUSE(S) RETURNED".
003360*
003370*    0310-WRITE-ONE-EXTRACT-WAREHOUSE RE-FINDS ONE REQUESTED
003380*    WAREHOUSE UNDER THE MATCHED CONTRACT (THE SEARCH IS NOT
003390*    CACHED FROM 0230 ABOVE - THIS SHOP PREFERS ONE SIMPLE
003400*    LOOKUP ROUTINE TO A SECOND TABLE OF POINTERS) AND COPIES
003410*    ITS HEADER FIELDS INTO THE EXTRACT RECORD.
003420 0310-WRITE-ONE-EXTRACT-WAREHOUSE.
003430
003440     SET RX-WH-IDX TO WS-REQ-IDX.
003450
003460     MOVE WS-REQ-WAREHOUSE-ID (WS-REQ-IDX) TO
003470          WS-LOOKUP-WAREHOUSE-ID.
003480     PERFORM LOOK-FOR-WAREHOUSE-CHARGES.
003490
003500     MOVE CT-WAREHOUSE-ID (CT-IDX, CT-WH-IDX) TO
003510          RX-WAREHOUSE-ID (RX-WH-IDX).
003520     MOVE CT-CHARGE-COUNT (CT-IDX, CT-WH-IDX) TO
003530          RX-CHARGE-COUNT (RX-WH-IDX).
003540
003550     PERFORM 0320-WRITE-ONE-EXTRACT-CHARGE-LINE
003560         VARYING CT-CHG-IDX FROM 1 BY 1
003570         UNTIL CT-CHG-IDX GREATER
003580               CT-CHARGE-COUNT (CT-IDX, CT-WH-IDX).
003590*
003600*    0320-WRITE-ONE-EXTRACT-CHARGE-LINE COPIES ONE CHARGE LINE
003610*    FROM THE IN-MEMORY RATE SHEET TABLE OUT TO THE EXTRACT
003620*    RECORD, FIELD BY FIELD - LAST LEVEL OF THE EXTRACT.
003630 0320-WRITE-ONE-EXTRACT-CHARGE-LINE.
003640
003650     SET RX-CHG-IDX TO CT-CHG-IDX.
003660
003670     MOVE CT-CHG-CATEGORY (CT-IDX, CT-WH-IDX, CT-CHG-IDX) TO
003680          RX-CHG-CATEGORY (RX-WH-IDX, RX-CHG-IDX).
003690     MOVE CT-CHG-TYPE (CT-IDX, CT-WH-IDX, CT-CHG-IDX) TO
003700          RX-CHG-TYPE (RX-WH-IDX, RX-CHG-IDX).
003710     MOVE CT-CHG-RATE (CT-IDX, CT-WH-IDX, CT-CHG-IDX) TO
003720          RX-CHG-RATE (RX-WH-IDX, RX-CHG-IDX).
003730     MOVE CT-CHG-UNIT (CT-IDX, CT-WH-IDX, CT-CHG-IDX) TO
003740          RX-CHG-UNIT (RX-WH-IDX, RX-CHG-IDX).
003750     MOVE CT-CHG-ACCESSORIAL-TYPE (CT-IDX, CT-WH-IDX, CT-CHG-IDX)
003760          TO RX-CHG-ACCESSORIAL-TYPE (RX-WH-IDX, RX-CHG-IDX).
003770*
003780     COPY "PL-LOAD-CONTRACT-TABLE.CBL".
003790     COPY "PL-LOOK-FOR-WAREHOUSE-CHARGES.CBL".
003800     COPY "PLGENERAL.CBL".
