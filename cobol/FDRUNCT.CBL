000010*    FDRUNCT.CBL
000020*    RECORD LAYOUT FOR RUN-CONTROL-FILE
000030*    WRITTEN  CL   1991-04-07   INITIAL CREATION
000040*    CHANGED  DWK  1994-11-01   RQ 4470 - ADDED RC-PREVIEW-FLAG A
000050*                                RC-FUNCTION-CODE FOR THE NEW
000060*                                MULTI-FUNCTION BATCH DRIVER
000070*    CHANGED  DWK  1994-11-06   RQ 4474 - ADDED RC-PERIOD-END-R
000080*                                AND RC-WAREHOUSE-ID-R REDEFINES
000090*                                TO MATCH FDCONTR.CBL FOR THE
000100*                                OPERATOR TRACE DISPLAY LINE
000110*    CHANGED  BTC  2003-05-19   RQ 5118 - RECORD CONTAINS WAS 41,
000120*                                DID NOT MATCH THE SUM OF THE
000130*                                FIELDS BELOW (44).  CORRECTED.
000140*
000150    FD  RUN-CONTROL-FILE
000160        LABEL RECORDS ARE STANDARD
000170        RECORD CONTAINS 44 CHARACTERS.
000180    01  RUN-CONTROL-RECORD.
000190        05  RC-FUNCTION-CODE         PIC X(01).
000200            88  RC-RATE-INVOICE      VALUE "R".
000210            88  RC-MERGE-RATE-SHEET  VALUE "M".
000220            88  RC-FIND-RATE-SHEET   VALUE "F".
000230            88  RC-VALID-FUNCTION    VALUE "R" "M" "F".
000240        05  RC-CONTRACT-ID           PIC 9(09).
000250        05  RC-WAREHOUSE-ID          PIC X(10).
000260        05  RC-WAREHOUSE-ID-R REDEFINES
000270            RC-WAREHOUSE-ID.
000280            10  RC-WAREHOUSE-PREFIX  PIC X(02).
000290            10  RC-WAREHOUSE-SUFFIX  PIC X(08).
000300        05  RC-PERIOD-START          PIC 9(08).
000310        05  RC-PERIOD-START-R REDEFINES
000320            RC-PERIOD-START.
000330            10  RC-PSTART-CCYY       PIC 9(04).
000340            10  RC-PSTART-MM         PIC 9(02).
000350            10  RC-PSTART-DD         PIC 9(02).
000360        05  RC-PERIOD-END            PIC 9(08).
000370        05  RC-PERIOD-END-R REDEFINES
000380            RC-PERIOD-END.
000390            10  RC-PEND-CCYY         PIC 9(04).
000400            10  RC-PEND-MM           PIC 9(02).
000410            10  RC-PEND-DD           PIC 9(02).
000420        05  RC-PREVIEW-FLAG          PIC X(01).
000430            88  RC-PREVIEW-RUN       VALUE "Y".
000440            88  RC-FINAL-RUN         VALUE "N".
000450        05  FILLER                   PIC X(07).
