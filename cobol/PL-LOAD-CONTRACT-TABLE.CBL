000010*
000020*    PL-LOAD-CONTRACT-TABLE.CBL
000030*    READS CONTRACT-FILE INTO WS-CONTRACT-TABLE (wscontbl.cbl).
000040*    CALLING PROGRAM MUST DECLARE W-END-OF-CONTR-FILE AND
000050*    W-FOUND-DUP-CONTRACT (PIC X, "Y"/"N") AND COPY FDCONTR.CBL
000060*    AND wscontbl.cbl BEFORE THIS MEMBER.
000070*
000080*    WRITTEN  CL   1991-04-11   INITIAL CREATION
000090*    CHANGED  DWK  1994-11-02   RQ 4471 - WARN-AND-REPLACE ON A
000100*                                DUPLICATE CNT-CONTRACT-ID INSTEA
000110*                                OF ABENDING THE RUN
000115*    CHANGED  BTC  2003-05-19   RQ 5118 - LCT-COPY-ONE-WAREHOUSE-
000116*                                GROUP AND LCT-COPY-ONE-CHARGE-
000117*                                LINE WERE RUNNING OFF THE END OF
000118*                                CT-WAREHOUSE-CHARGES/CT-CHARGES
000119*                                ON A CONTRACT WITH MORE THAN 20
000120*                                WAREHOUSES OR 50 CHARGES, BOTH
000121*                                LEGAL ON THE FD (FDCONTR.CBL
000122*                                ALLOWS 50/200).  NO CODE CHANGE
000123*                                HERE - WS-MAX-WAREHOUSES/
000124*                                WS-MAX-CHARGES RAISED TO MATCH
000125*                                THE FD EXACTLY IN wscontbl.cbl.
000126*
000130 LOAD-CONTRACT-TABLE.
000140
000150    MOVE ZERO TO WS-CONTRACT-COUNT.
000160    MOVE "N"  TO W-END-OF-CONTR-FILE.
000170
000180    OPEN INPUT CONTRACT-FILE.
000190    PERFORM LCT-READ-CONTRACT-RECORD.
000200    PERFORM LCT-LOAD-ONE-CONTRACT
000210        UNTIL END-OF-CONTR-FILE.
000220    CLOSE CONTRACT-FILE.
000230*
000240 LCT-READ-CONTRACT-RECORD.
000250
000260    READ CONTRACT-FILE
000270        AT END
000280            MOVE "Y" TO W-END-OF-CONTR-FILE.
000290*
000300 LCT-LOAD-ONE-CONTRACT.
000310
000320    IF CNT-CUSTOMER-ID EQUAL SPACES
000330        DISPLAY "WARN - CONTRACT " CNT-CONTRACT-ID
000340                " HAS NO CUSTOMER-ID, RECORD SKIPPED"
000350    ELSE
000360        PERFORM LCT-FIND-EXISTING-SLOT
000370        IF FOUND-DUP-CONTRACT
000380            DISPLAY "WARN - DUPLICATE CONTRACT-ID "
000390                    CNT-CONTRACT-ID
000400                    ", REPLACING PRIOR ENTRY"
000410        ELSE
000420            ADD 1 TO WS-CONTRACT-COUNT
000430            SET CT-IDX TO WS-CONTRACT-COUNT
000440        END-IF
000450        PERFORM LCT-COPY-CONTRACT-HEADER
000460        PERFORM LCT-COPY-ONE-WAREHOUSE-GROUP
000480            VARYING WH-IDX FROM 1 BY 1
000490            UNTIL WH-IDX GREATER CNT-WAREHOUSE-COUNT.
000500
000510    PERFORM LCT-READ-CONTRACT-RECORD.
000520*
000530 LCT-FIND-EXISTING-SLOT.
000540
000550    MOVE "N" TO W-FOUND-DUP-CONTRACT.
000560    IF WS-CONTRACT-COUNT NOT EQUAL ZERO
000570        SET CT-IDX TO 1
000580        SEARCH WS-CONTRACT-ENTRY
000590            AT END
000600                CONTINUE
000610            WHEN CT-CONTRACT-ID (CT-IDX) EQUAL
000620                 CNT-CONTRACT-ID
000630                MOVE "Y" TO W-FOUND-DUP-CONTRACT
000640        END-SEARCH.
000650*
000660 LCT-COPY-CONTRACT-HEADER.
000670
000680    MOVE CNT-CONTRACT-ID   TO CT-CONTRACT-ID (CT-IDX).
000690    MOVE CNT-CUSTOMER-ID   TO CT-CUSTOMER-ID (CT-IDX).
000700    MOVE CNT-CONTRACT-NAME TO CT-CONTRACT-NAME (CT-IDX).
000710    MOVE ZERO              TO CT-WAREHOUSE-COUNT (CT-IDX).
000720*
000730 LCT-COPY-ONE-WAREHOUSE-GROUP.
000740
000750    IF WH-WAREHOUSE-ID (WH-IDX) EQUAL SPACES
000760        DISPLAY "WARN - CONTRACT " CNT-CONTRACT-ID
000770                " HAS A BLANK WH-WAREHOUSE-ID, GROUP SKIPPED"
000780    ELSE
000790        ADD 1 TO CT-WAREHOUSE-COUNT (CT-IDX)
000800        SET CT-WH-IDX TO CT-WAREHOUSE-COUNT (CT-IDX)
000810        MOVE WH-WAREHOUSE-ID (WH-IDX)
000820                   TO CT-WAREHOUSE-ID (CT-IDX, CT-WH-IDX)
000830        MOVE WH-CHARGE-COUNT (WH-IDX)
000840                   TO CT-CHARGE-COUNT (CT-IDX, CT-WH-IDX)
000850        PERFORM LCT-COPY-ONE-CHARGE-LINE
000860            VARYING CHG-IDX FROM 1 BY 1
000870            UNTIL CHG-IDX GREATER WH-CHARGE-COUNT (WH-IDX).
000880*
000890 LCT-COPY-ONE-CHARGE-LINE.
000900
000910    MOVE CHG-CATEGORY (WH-IDX, CHG-IDX) TO
000920         CT-CHG-CATEGORY (CT-IDX, CT-WH-IDX, CHG-IDX).
000930    MOVE CHG-TYPE (WH-IDX, CHG-IDX) TO
000940         CT-CHG-TYPE (CT-IDX, CT-WH-IDX, CHG-IDX).
000950    MOVE CHG-RATE (WH-IDX, CHG-IDX) TO
000960         CT-CHG-RATE (CT-IDX, CT-WH-IDX, CHG-IDX).
000970    MOVE CHG-UNIT (WH-IDX, CHG-IDX) TO
000980         CT-CHG-UNIT (CT-IDX, CT-WH-IDX, CHG-IDX).
000990    MOVE CHG-ACCESSORIAL-TYPE (WH-IDX, CHG-IDX) TO
001000         CT-CHG-ACCESSORIAL-TYPE (CT-IDX, CT-WH-IDX, CHG-IDX).
