000010*    FDINVL.CBL
000020*    RECORD LAYOUT FOR INVOICE-LINE-FILE - ONE PRICED CHARGE LINE
000030*    WRITTEN  CL   1991-04-10   INITIAL CREATION
000040*    CHANGED  DWK  1994-11-03   RQ 4472 - IL-DESCRIPTION REDEFINE
000050*                                ADDED SO THE LISTING CAN SPLIT T
000060*                                CATEGORY OFF THE FRONT OF THE LI
000065*    CHANGED  BTC  2003-05-19   RQ 5118 - RECORD CONTAINS WAS 52,
000066*                                SHORTED IL-AMOUNT ON EVERY WRITE
000067*                                SUM OF THE FIELDS BELOW IS 63.
000070*
000080    FD  INVOICE-LINE-FILE
000090        LABEL RECORDS ARE STANDARD
000100        RECORD CONTAINS 63 CHARACTERS.
000110    01  INVOICE-LINE-RECORD.
000120        05  IL-DESCRIPTION           PIC X(40).
000130        05  IL-DESCRIPTION-R REDEFINES
000140            IL-DESCRIPTION.
000150            10  IL-DESC-CATEGORY     PIC X(11).
000160            10  IL-DESC-DETAIL       PIC X(29).
000170        05  IL-QUANTITY              PIC S9(7)V9(4)
000180                                      COMP-3.
000190        05  IL-RATE                  PIC S9(7)V9(4)
000200                                      COMP-3.
000210        05  IL-AMOUNT                PIC S9(9)V9(2)
000220                                      COMP-3.
000230        05  FILLER                   PIC X(05).
