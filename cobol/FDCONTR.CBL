000010*    FDCONTR.CBL
000020*    RECORD LAYOUT FOR CONTRACT-FILE - ONE RATE SHEET PER RECORD
000030*    KEY IS CNT-CONTRACT-ID (UNIQUE, ENFORCED AT LOAD TIME, NOT
000040*    BY THE FILE ORGANIZATION - SEE PL-LOAD-CONTRACT-TABLE.CBL)
000050*
000060*    WRITTEN  CL   1991-04-08   INITIAL CREATION FOR WMS BILLING
000070*    CHANGED  CL   1991-06-22   ADDED WH-WAREHOUSE-PREFIX REDEFIN
000080*    CHANGED  DWK  1994-11-02   RQ 4471 - RAISED WAREHOUSE MAX TO
000090*    CHANGED  RMT  1998-09-14   Y2K - CNT-CONTRACT-ID STAYS 9(9),
000100*                                NO DATE FIELDS ON THIS RECORD
000110*
000120    FD  CONTRACT-FILE
000130        LABEL RECORDS ARE STANDARD
000140        RECORD CONTAINS 80 TO 14785 CHARACTERS
000150        RECORDING MODE IS V.
000160    01  CONTRACT-RECORD.
000170        05  CNT-CONTRACT-ID          PIC 9(09).
000180        05  CNT-CUSTOMER-ID          PIC X(12).
000190        05  CNT-CONTRACT-NAME        PIC X(30).
000200        05  CNT-WAREHOUSE-COUNT      PIC 9(03) COMP.
000210        05  CNT-WAREHOUSE-CHARGES
000220                        OCCURS 50 TIMES
000230                        INDEXED BY WH-IDX.
000240            10  WH-WAREHOUSE-ID          PIC X(10).
000250            10  WH-WAREHOUSE-ID-R REDEFINES
000260                WH-WAREHOUSE-ID.
000270                15  WH-WAREHOUSE-PREFIX  PIC X(02).
000280                15  WH-WAREHOUSE-SUFFIX  PIC X(08).
000290            10  WH-CHARGE-COUNT          PIC 9(03) COMP.
000300            10  WH-CHARGES
000310                        OCCURS 200 TIMES
000320                        INDEXED BY CHG-IDX.
000330                15  CHG-CATEGORY             PIC X(11).
000340                15  CHG-TYPE                 PIC X(20).
000350                15  CHG-RATE                 PIC S9(7)V9(4)
000360                                              COMP-3.
000370                15  CHG-UNIT                 PIC X(10).
000380                15  CHG-ACCESSORIAL-TYPE     PIC X(24).
000390        05  FILLER                   PIC X(20).
