000010*    FDRSEXT.CBL
000020*    RECORD LAYOUT FOR RATE-SHEET-EXTRACT-FILE
000030*    SHAPE MIRRORS CONTRACT-RECORD (FDCONTR.CBL) BUT CARRIES ONLY
000040*    THE WAREHOUSES THE CALLER ASKED FOR (FLOW 5 STEP 5)
000050*    WRITTEN  DWK  1994-11-06   RQ 4474 - NEW FOR RATE-SHEET LOOK
000055*    CHANGED  BTC  2003-05-19   RQ 5118 - ADDED RX-WAREHOUSE-ID-R
000057*                                REDEFINES TO MATCH FDCONTR.CBL
000060*
000070    FD  RATE-SHEET-EXTRACT-FILE
000080        LABEL RECORDS ARE STANDARD
000090        RECORD CONTAINS 80 TO 14785 CHARACTERS
000100        RECORDING MODE IS V.
000110    01  RATE-SHEET-EXTRACT-RECORD.
000120        05  RX-CONTRACT-ID           PIC 9(09).
000130        05  RX-CUSTOMER-ID           PIC X(12).
000140        05  RX-CONTRACT-NAME         PIC X(30).
000150        05  RX-WAREHOUSE-COUNT       PIC 9(03) COMP.
000160        05  RX-WAREHOUSE-CHARGES
000170                        OCCURS 50 TIMES
000180                        INDEXED BY RX-WH-IDX.
000190            10  RX-WAREHOUSE-ID          PIC X(10).
000192            10  RX-WAREHOUSE-ID-R REDEFINES
000194                RX-WAREHOUSE-ID.
000196                15  RX-WAREHOUSE-PREFIX PIC X(02).
000198                15  RX-WAREHOUSE-SUFFIX PIC X(08).
000200            10  RX-CHARGE-COUNT          PIC 9(03) COMP.
000210            10  RX-CHARGES
000220                        OCCURS 200 TIMES
000230                        INDEXED BY RX-CHG-IDX.
000240                15  RX-CHG-CATEGORY          PIC X(11).
000250                15  RX-CHG-TYPE              PIC X(20).
000260                15  RX-CHG-RATE              PIC S9(7)V9(4)
000270                                              COMP-3.
000280                15  RX-CHG-UNIT              PIC X(10).
000290                15  RX-CHG-ACCESSORIAL-TYPE  PIC X(24).
000300        05  FILLER                   PIC X(20).
