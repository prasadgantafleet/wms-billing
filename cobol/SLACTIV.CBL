000010*    SLACTIV.CBL
000020*    FILE-CONTROL ENTRY FOR ACTIVITY-FILE (WMS BILLABLE EVENTS)
000030*    WRITTEN  CL   1991-04-09   INITIAL CREATION
000040*
000050    SELECT ACTIVITY-FILE
000060        ASSIGN TO "ACTVFIL"
000070        ORGANIZATION IS SEQUENTIAL
000080        FILE STATUS IS WS-ACTIV-FILE-STATUS.
